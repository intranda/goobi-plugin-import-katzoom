000010KATDISC     V0001CA
000020*
000030************************************************************************
000040*        LIBRARY DIGITIZATION SERVICES - SYSTEMS UNIT
000050*   THIS SOURCE IS MAINTAINED BY THE SYSTEMS UNIT. CHANGES MUST BE
000060*   LOGGED IN THE CHANGE-LOG BELOW AND REVIEWED BY THE UNIT LEAD.
000070************************************************************************
000080*
000090*   THIS PROGRAM LOCATES THE ACTIVE KATZOOM CARD-INDEX IMPORT
000100*   TEMPLATE, RESOLVES ITS IMPORT ROOT FOLDER, BACK-SIDE-SCANNED
000110*   SWITCH, BATCH-MODE SWITCH AND COLLECTION NAME FROM THE TEMPLATE
000120*   CONFIGURATION FILE, AND LISTS THE CARD INDEXES WAITING UNDER
000130*   THAT ROOT FOLDER.
000140*
000150*   THE TEMPLATE CONFIGURATION FILE (KDCONFIG) CONTAINS ONE ENTRY
000160*   PER WORKFLOW TEMPLATE, PLUS AN ENTRY FOR THE WILDCARD TEMPLATE
000170*   NAME "*". WHEN THE ACTIVE TEMPLATE NAME SUPPLIED BY THE
000180*   OPERATOR AT THE CONSOLE DOES NOT MATCH ANY SPECIFIC ENTRY, THE
000190*   WILDCARD ENTRY IS USED. WHEN NEITHER IS FOUND THE IMPORT ROOT
000200*   FOLDER IS LEFT BLANK, THE SWITCHES ARE LEFT OFF, AND NO INDEXES
000210*   ARE LISTED.
000220*
000230*   THE FOLDER LISTING FILE (KDFOLDER) IS A PRE-BUILT DIRECTORY
000240*   LISTING OF THE IMMEDIATE SUBFOLDER NAMES UNDER THE RESOLVED
000250*   IMPORT ROOT, ONE NAME PER LINE, SUPPLIED BY THE JOB STEP THAT
000260*   SCHEDULES THIS RUN. THIS PROGRAM DOES NOT WALK THE FILE SYSTEM
000270*   ITSELF.
000280*
000290*   AFTER THE OPERATOR SELECTS ONE INDEX FROM THE DISPLAYED LIST,
000300*   THIS PROGRAM PUNCHES A CONTROL CARD RECORD (KDCNTL) CARRYING
000310*   THE SELECTED INDEX NAME AND THE RESOLVED CONFIGURATION, FOR USE
000320*   BY KATGEN ON THE NEXT JOB STEP.
000330*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID. "KATDISC".
000360 AUTHOR. R J FENWICK.
000370 INSTALLATION. LIBRARY DIGITIZATION SERVICES.
000380 DATE-WRITTEN. 03/14/86.
000390 DATE-COMPILED.
000400 SECURITY. UNCLASSIFIED. INTERNAL USE WITHIN SYSTEMS UNIT ONLY.
000410*
000420*   CHANGE-LOG
000430*   DATE      INIT  REQ NO   DESCRIPTION
000440*   --------  ----  -------  ------------------------------------
000450*   03/14/86  RJF   B-0441   ORIGINAL PROGRAM WRITTEN.
000460*   09/02/86  RJF   B-0477   ADDED WILDCARD TEMPLATE FALLBACK.
000470*   05/19/88  TLK   B-0562   CORRECTED BLANK IMPORT ROOT WHEN
000480*                            NEITHER ENTRY IS FOUND (WAS ABENDING).
000490*   11/03/89  TLK   B-0601   ADDED BATCH-MODE SWITCH TO KDCNTL.
000500*   02/27/91  DMH   B-0688   KDFOLDER NOW READ FROM DISK RATHER
000510*                            THAN CARDS; SEE KDFOLDER FD.
000520*   08/08/92  DMH   B-0715   COLLECTION NAME WIDENED 20 TO 30.
000530*   04/15/94  PAS   B-0790   DISPLAY OF LONG INDEX NAMES TRUNCATED
000540*                            CLEANLY INSTEAD OF WRAPPING ON SPO.
000550*   01/09/96  PAS   B-0833   MINOR CLEANUP OF PARAGRAPH NAMES.
000560*   06/11/97  CLW   B-0869   CONFIG ENTRY PADDING STANDARDIZED.
000570*   10/02/98  CLW   B-0901   YEAR-2000 REVIEW - KDCONFIG AND KDCNTL
000580*                            CARRY NO TWO-DIGIT YEAR FIELDS. NO
000590*                            CHANGE REQUIRED. SIGNED OFF BY TLK.
000600*   03/25/99  CLW   B-0902   Y2K SIGN-OFF FILED WITH SYSTEMS UNIT.
000610*   07/14/00  MNO   B-0944   ADDED SECURITY PARAGRAPH PER AUDIT
000620*                            FINDING 00-118.
000630*   11/30/01  MNO   B-0981   WILDCARD MATCH NOW CHECKED EVEN WHEN
000640*                            AN EXACT MATCH ENTRY HAS A BLANK ROOT.
000650*   05/02/03  EJS   B-1022   FOLDER NAME DISPLAY WIDTH RECHECKED
000660*                            AFTER SPO REPLACEMENT.
000670*
000680 ENVIRONMENT DIVISION.
000690 CONFIGURATION SECTION.
000700 SOURCE-COMPUTER. SYSTEMS-UNIT-HOST.
000710 OBJECT-COMPUTER. SYSTEMS-UNIT-HOST.
000720 SPECIAL-NAMES.
000730     C01 IS TOP-OF-FORM
000740     CLASS KD-ALPHA-CLASS IS "A" THRU "Z"
000750     UPSI-0 IS KD-RERUN-SWITCH.
000760*   KD-ALPHA-CLASS/KD-RERUN-SWITCH ARE NOT REFERENCED BELOW - CARRIED
000770*   FOR THE SAME REASON AS EVERY OTHER PROGRAM IN THIS LIBRARY, SO
000780*   THE SPECIAL-NAMES BLOCK STAYS IDENTICAL SHOP-WIDE.
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT KDCONFIG ASSIGN TO DISK
000820*   KDCONFIG, KDFOLDER AND KDCNTL ARE ALL LINE SEQUENTIAL TEXT
000830*   FILES - NONE OF THEM ARE FIXED-BLOCK LIKE KATGEN/KATPROC'S
000840*   CARD-RECORD OR PROCESS-RECORD FILES.
000850         ORGANIZATION IS LINE SEQUENTIAL
000860         FILE STATUS IS WS-KDCONFIG-STATUS.
000870     SELECT KDFOLDER ASSIGN TO DISK
000880         ORGANIZATION IS LINE SEQUENTIAL
000890         FILE STATUS IS WS-KDFOLDER-STATUS.
000900     SELECT KDCNTL   ASSIGN TO DISK
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS WS-KDCNTL-STATUS.
000930 DATA DIVISION.
000940 FILE SECTION.
000950*   KDCONFIG - ONE ENTRY PER WORKFLOW TEMPLATE, PLUS ONE "*"
000960*   WILDCARD ENTRY, TELLING THIS PROGRAM WHERE A TEMPLATE'S CARD
000970*   INDEXES LIVE AND WHETHER THEY ARE BACK-SIDE SCANNED.
000980 FD  KDCONFIG
000990     LABEL RECORDS ARE STANDARD
001000     VALUE OF ID IS "KDCONFIG".
001010 01  CONFIG-ENTRY.
001020     05  CFG-TEMPLATE-NAME        PIC X(20).
001030     05  CFG-IMPORT-ROOT-FOLDER   PIC X(80).
001040*   CFG-IMPORT-ROOT-FOLDER IS THE FOLDER THIS TEMPLATE'S CARD
001050*   INDEXES ARE EXPECTED TO LIVE UNDER - BLANK IS A VALID VALUE,
001060*   MEANING NO INDEXES WILL BE LISTED AT SECTION 300.
001070     05  CFG-BATCH-MODE-FLAG      PIC X(01).
001080         88  CFG-BATCH-MODE-YES       VALUE "Y".
001090     05  CFG-BACK-SIDE-FLAG       PIC X(01).
001100         88  CFG-BACK-SIDE-YES        VALUE "Y".
001110     05  CFG-COLLECTION-NAME      PIC X(30).
001120*   CFG-COLLECTION-NAME WAS WIDENED 20 TO 30 BY REQ B-0715 - SOME
001130*   COLLECTION NAMES IN USE TODAY WOULD NOT FIT IN 20.
001140     05  FILLER                  PIC X(18).
001150*   CFG-CHAR-VIEW LETS 200-RESOLVE-CONFIG TEST CFG-TEMPLATE-NAME
001160*   CHARACTER BY CHARACTER IF A FUTURE CHANGE EVER NEEDS PARTIAL
001170*   TEMPLATE-NAME MATCHING - NOT USED BY THE EXACT/WILDCARD TEST
001180*   AS IT STANDS TODAY.
001190 01  CFG-CHAR-VIEW REDEFINES CONFIG-ENTRY.
001200     05  CFG-CHAR                PIC X OCCURS 150 TIMES.
001210*   KDFOLDER - THE IMMEDIATE SUBFOLDER NAMES UNDER THE RESOLVED
001220*   IMPORT ROOT, ONE CARD INDEX PER NAME, BUILT BY THE JOB STEP
001230*   AHEAD OF THIS PROGRAM (THIS HOST HAS NO DIRECTORY-LISTING
001240*   VERB OF ITS OWN).
001250 FD  KDFOLDER
001260     LABEL RECORDS ARE STANDARD
001270     VALUE OF ID IS "KDFOLDER".
001280 01  FOLDER-ENTRY.
001290     05  FLD-INDEX-NAME           PIC X(64).
001300*   FLD-INDEX-NAME IS A BARE SUBFOLDER NAME, NOT A FULL PATH - THE
001310*   IMPORT ROOT FROM SECTION 200 IS THE PARENT FOR EVERY ONE OF
001320*   THESE NAMES.
001330     05  FILLER                  PIC X(16).
001340 01  FLD-CHAR-VIEW REDEFINES FOLDER-ENTRY.
001350     05  FLD-CHAR                PIC X OCCURS 80 TIMES.
001360*   KDCNTL - THIS PROGRAM'S ENTIRE OUTPUT: THE RESOLVED IMPORT
001370*   ROOT, SWITCHES AND COLLECTION NAME FROM SECTION 200, PLUS
001380*   THE OPERATOR'S SELECTED INDEX NAME FROM SECTION 400. KATSORT
001390*   AND KATGEN BOTH READ THIS CARD BEFORE DOING ANYTHING ELSE.
001400 FD  KDCNTL
001410     LABEL RECORDS ARE STANDARD
001420     VALUE OF ID IS "KDCNTL".
001430 01  CONTROL-CARD.
001440     05  CTL-SELECTED-INDEX-NAME PIC X(64).
001450     05  CTL-IMPORT-ROOT-FOLDER  PIC X(80).
001460*   CTL-IMPORT-ROOT-FOLDER CARRIES WHATEVER 220-APPLY-RESOLUTION
001470*   DECIDED - BLANK IF NEITHER AN EXACT NOR A WILDCARD CONFIG
001480*   ENTRY WAS ON FILE FOR THIS TEMPLATE.
001490     05  CTL-BACK-SIDE-FLAG      PIC X(01).
001500     05  CTL-BATCH-MODE-FLAG     PIC X(01).
001510*   CTL-BATCH-MODE-FLAG AND CTL-BACK-SIDE-FLAG ARE BOTH "N" WHEN
001520*   NO CONFIG ENTRY WAS FOUND - NEITHER SWITCH HAS A 88-LEVEL ON
001530*   THIS RECORD, UNLIKE THEIR CFG- COUNTERPARTS ABOVE.
001540     05  CTL-COLLECTION-NAME     PIC X(30).
001550     05  FILLER                  PIC X(04).
001560*   WS-EXACT-ENTRY/WS-WILD-ENTRY HOLD THE TWO CANDIDATE CONFIG
001570*   ROWS FOUND WHILE 210-READ-CONFIG-LOOP WALKS KDCONFIG, SO
001580*   220-APPLY-RESOLUTION CAN CHOOSE BETWEEN THEM AFTER EOF
001590*   WITHOUT RE-READING THE FILE.
001600 WORKING-STORAGE SECTION.
001610 77  WS-KDCONFIG-STATUS          PIC X(02) VALUE ZEROES.
001620*   THE THREE FILE STATUS BYTES BELOW ARE SET ON EVERY OPEN/READ/
001630*   WRITE BUT NOT TESTED - A FAILURE WOULD ABEND THE RUN ON THIS
001640*   HOST, SAME AS EVERY OTHER PROGRAM IN THIS LIBRARY.
001650 77  WS-KDFOLDER-STATUS          PIC X(02) VALUE ZEROES.
001660 77  WS-KDCNTL-STATUS            PIC X(02) VALUE ZEROES.
001670 77  WS-EOF-SWITCH               PIC 9(01) COMP VALUE ZERO.
001680*   WS-EOF-SWITCH IS SHARED BY SECTIONS 200 AND 300, EACH
001690*   RESETTING IT TO ZERO BEFORE ITS OWN READ LOOP BEGINS.
001700 77  WS-FOUND-EXACT-SWITCH       PIC 9(01) COMP VALUE ZERO.
001710*   WS-FOUND-EXACT-SWITCH/WS-FOUND-WILD-SWITCH ARE SET AT MOST
001720*   ONCE EACH DURING THE SCAN OF KDCONFIG AND TESTED ONLY AFTER
001730*   EOF, AT 220-APPLY-RESOLUTION.
001740 77  WS-FOUND-WILD-SWITCH        PIC 9(01) COMP VALUE ZERO.
001750 77  WS-FOLDER-COUNT             PIC 9(04) COMP VALUE ZERO.
001760*   WS-FOLDER-COUNT DOUBLES AS THE RUNNING COUNT OF INDEXES LISTED
001770*   AND THE DISPLAY SEQUENCE NUMBER SHOWN AGAINST EACH ONE.
001780*   WS-ACTIVE-TEMPLATE-NAME IS WHATEVER NAME THE CALLING JOB STEP
001790*   PASSED DOWN (A WORKFLOW TEMPLATE, NOT A PERSON'S NAME) - IT IS
001800*   COMPARED AGAINST CFG-TEMPLATE-NAME, NEVER DISPLAYED.
001810 01  WS-ACTIVE-TEMPLATE-NAME     PIC X(20) VALUE SPACES.
001820 01  WS-EXACT-ENTRY.
001830     05  WS-EXACT-ROOT           PIC X(80) VALUE SPACES.
001840     05  WS-EXACT-BATCH-FLAG     PIC X(01) VALUE "N".
001850     05  WS-EXACT-BACK-FLAG      PIC X(01) VALUE "N".
001860     05  WS-EXACT-COLLECTION     PIC X(30) VALUE SPACES.
001870     05  FILLER                  PIC X(04) VALUE SPACES.
001880 01  WS-WILD-ENTRY.
001890     05  WS-WILD-ROOT            PIC X(80) VALUE SPACES.
001900     05  WS-WILD-BATCH-FLAG      PIC X(01) VALUE "N".
001910     05  WS-WILD-BACK-FLAG       PIC X(01) VALUE "N".
001920     05  WS-WILD-COLLECTION      PIC X(30) VALUE SPACES.
001930     05  FILLER                  PIC X(04) VALUE SPACES.
001940*   WS-RUN-DATE-FIELDS/WS-RUN-DATE-ALT ARE CARRIED OVER FROM THE
001950*   OLDER UTILITIES IN THIS LIBRARY SO THE OPERATOR LISTING CAN BE
001960*   DATE-STAMPED IF A FUTURE CHANGE WANTS IT - NOT READ ANYWHERE
001970*   IN THE CURRENT LOGIC, JUST THE SHOP'S STANDARD YYMMDD SPLIT.
001980 01  WS-RUN-DATE-FIELDS.
001990     05  WS-RUN-DATE             PIC 9(06) VALUE ZEROES.
002000     05  FILLER                  PIC X(04) VALUE SPACES.
002010 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
002020     05  WS-RUN-YY               PIC 9(02).
002030     05  WS-RUN-MM               PIC 9(02).
002040     05  WS-RUN-DD               PIC 9(02).
002050     05  FILLER                  PIC X(04).
002060*   WS-DISPLAY-LINE IS THE OPERATOR SCREEN LINE BUILT IN
002070*   300-LIST-INDEXES - WS-DISPLAY-SEQ IS JUST A 1-UP COUNTER SO
002080*   THE OPERATOR HAS SOMETHING SHORT TO KEY BACK IN, NOT A
002090*   SORT KEY OR A RECORD NUMBER OF ANY FILE.
002100 01  WS-DISPLAY-LINE.
002110     05  WS-DISPLAY-SEQ          PIC ZZZ9.
002120     05  FILLER                  PIC X(02) VALUE SPACES.
002130     05  WS-DISPLAY-NAME         PIC X(64).
002140 PROCEDURE DIVISION.
002150 000-MAINLINE SECTION.
002160*   FOUR PASSES: RESOLVE THE TEMPLATE'S CONFIG, LIST WHAT CARD
002170*   INDEXES ARE SITTING UNDER THE RESOLVED ROOT, LET THE OPERATOR
002180*   PICK ONE, THEN PUNCH A CONTROL CARD THAT KATSORT/KATGEN PICK
002190*   UP NEXT. NOTHING HERE TOUCHES AN IMAGE FILE.
002200 000-START.
002210     PERFORM 100-OPEN-FILES
002220         THRU 100-EXIT.
002230     PERFORM 200-RESOLVE-CONFIG
002240         THRU 200-EXIT.
002250     PERFORM 300-LIST-INDEXES
002260         THRU 300-EXIT.
002270     PERFORM 400-WRITE-CONTROL-CARD
002280         THRU 400-EXIT.
002290     PERFORM 900-CLOSE-FILES
002300         THRU 900-EXIT.
002310     STOP RUN.
002320*
002330*   SECTION 100 - OPEN THE CONFIGURATION AND FOLDER FILES AND
002340*   ACCEPT THE ACTIVE WORKFLOW TEMPLATE NAME FROM THE CONSOLE.
002350*   THIS SHOP HAS NO JCL PARM-SUBSTITUTION FACILITY ON THIS HOST,
002360*   SO THE TEMPLATE NAME IS ALWAYS KEYED IN BY THE OPERATOR AT
002370*   RUN TIME RATHER THAN CARRIED ON A CONTROL CARD OF ITS OWN.
002380 100-OPEN-FILES.
002390     OPEN INPUT  KDCONFIG.
002400*   ALL THREE FILES ARE OPENED TOGETHER UP FRONT, NOT ONE PER
002410*   SECTION - THIS PROGRAM NEVER REOPENS OR REWINDS ANY OF THEM.
002420     OPEN INPUT  KDFOLDER.
002430     OPEN OUTPUT KDCNTL.
002440     DISPLAY "KATDISC - ENTER ACTIVE TEMPLATE NAME" UPON CONSOLE.
002450*   THE PROGRAM NAME IS INCLUDED IN EVERY OPERATOR PROMPT SO A
002460*   MULTI-STEP JOB'S CONSOLE LOG SHOWS WHICH PROGRAM IS WAITING.
002470     ACCEPT WS-ACTIVE-TEMPLATE-NAME FROM CONSOLE.
002480 100-EXIT.
002490     EXIT.
002500*
002510*   SECTION 200 - READ KDCONFIG TO COMPLETION, KEEPING THE
002520*   ENTRY WHOSE TEMPLATE NAME MATCHES EXACTLY AND THE ENTRY WHOSE
002530*   TEMPLATE NAME IS THE WILDCARD "*", THEN RESOLVE WHICH ONE
002540*   GOVERNS THIS RUN (BR - INDEX DISCOVERY).
002550 200-RESOLVE-CONFIG.
002560     MOVE ZERO TO WS-EOF-SWITCH.
002570*   BOTH SWITCHES ARE TESTED INDEPENDENTLY ON EVERY RECORD, NOT
002580*   AS AN IF/ELSE PAIR - KDCONFIG IS NOT GUARANTEED TO CARRY THE
002590*   WILDCARD ENTRY BEFORE THE EXACT ONE, SO EITHER MAY TURN UP
002600*   FIRST.
002610 210-READ-CONFIG-LOOP.
002620     IF WS-EOF-SWITCH NOT EQUAL ZERO
002630         GO TO 220-APPLY-RESOLUTION.
002640     READ KDCONFIG
002650         AT END
002660             MOVE 1 TO WS-EOF-SWITCH
002670             GO TO 210-READ-CONFIG-LOOP.
002680     IF CFG-TEMPLATE-NAME EQUAL WS-ACTIVE-TEMPLATE-NAME
002690         MOVE CFG-IMPORT-ROOT-FOLDER TO WS-EXACT-ROOT
002700*   ALL FOUR CONFIG FIELDS ARE COPIED TOGETHER, NOT JUST THE ROOT -
002710*   AN EXACT MATCH CARRIES ITS OWN SWITCHES AND COLLECTION NAME
002720*   INDEPENDENT OF ANY WILDCARD ENTRY ON THE SAME FILE.
002730         MOVE CFG-BATCH-MODE-FLAG    TO WS-EXACT-BATCH-FLAG
002740         MOVE CFG-BACK-SIDE-FLAG     TO WS-EXACT-BACK-FLAG
002750         MOVE CFG-COLLECTION-NAME    TO WS-EXACT-COLLECTION
002760         MOVE 1 TO WS-FOUND-EXACT-SWITCH.
002770     IF CFG-TEMPLATE-NAME EQUAL "*"
002780         MOVE CFG-IMPORT-ROOT-FOLDER TO WS-WILD-ROOT
002790         MOVE CFG-BATCH-MODE-FLAG    TO WS-WILD-BATCH-FLAG
002800         MOVE CFG-BACK-SIDE-FLAG     TO WS-WILD-BACK-FLAG
002810         MOVE CFG-COLLECTION-NAME    TO WS-WILD-COLLECTION
002820         MOVE 1 TO WS-FOUND-WILD-SWITCH.
002830     GO TO 210-READ-CONFIG-LOOP.
002840*   PRIORITY ORDER PER THE INDEX-DISCOVERY BUSINESS RULE: AN
002850*   EXACT TEMPLATE MATCH WINS OVER THE WILDCARD, THE WILDCARD
002860*   WINS OVER NOTHING, AND WHEN NEITHER IS ON FILE THE CONTROL
002870*   CARD GOES OUT WITH A BLANK ROOT AND BOTH SWITCHES "N" RATHER
002880*   THAN HALTING THE RUN - DOWNSTREAM, AN EMPTY ROOT JUST MEANS
002890*   KDFOLDER COMES UP EMPTY AT SECTION 300.
002900 220-APPLY-RESOLUTION.
002910     IF WS-FOUND-EXACT-SWITCH EQUAL 1
002920         MOVE WS-EXACT-ROOT       TO CTL-IMPORT-ROOT-FOLDER
002930         MOVE WS-EXACT-BATCH-FLAG TO CTL-BATCH-MODE-FLAG
002940         MOVE WS-EXACT-BACK-FLAG  TO CTL-BACK-SIDE-FLAG
002950         MOVE WS-EXACT-COLLECTION TO CTL-COLLECTION-NAME
002960     ELSE
002970         IF WS-FOUND-WILD-SWITCH EQUAL 1
002980             MOVE WS-WILD-ROOT       TO CTL-IMPORT-ROOT-FOLDER
002990             MOVE WS-WILD-BATCH-FLAG TO CTL-BATCH-MODE-FLAG
003000             MOVE WS-WILD-BACK-FLAG  TO CTL-BACK-SIDE-FLAG
003010             MOVE WS-WILD-COLLECTION TO CTL-COLLECTION-NAME
003020         ELSE
003030             MOVE SPACES TO CTL-IMPORT-ROOT-FOLDER
003040             MOVE "N"    TO CTL-BATCH-MODE-FLAG
003050             MOVE "N"    TO CTL-BACK-SIDE-FLAG
003060             MOVE SPACES TO CTL-COLLECTION-NAME.
003070 200-EXIT.
003080     EXIT.
003090*
003100*   SECTION 300 - DISPLAY THE IMMEDIATE SUBFOLDER NAMES FOUND IN
003110*   KDFOLDER (ONE CARD INDEX PER NAME) AND LET THE OPERATOR PICK
003120*   ONE. IF THE IMPORT ROOT COULD NOT BE RESOLVED, KDFOLDER IS
003130*   EXPECTED TO BE EMPTY AND NOTHING IS LISTED.
003140*   NO SORTING IS DONE HERE - THE BATCH FLOW CALLS FOR FILESYSTEM
003150*   ORDER ONLY, WHICH IS WHATEVER ORDER THE JOB STEP THAT BUILT
003160*   KDFOLDER WROTE THE NAMES IN.
003170 300-LIST-INDEXES.
003180     MOVE ZERO TO WS-EOF-SWITCH.
003190     MOVE ZERO TO WS-FOLDER-COUNT.
003200 310-READ-FOLDER-LOOP.
003210     IF WS-EOF-SWITCH NOT EQUAL ZERO
003220         GO TO 300-EXIT.
003230     READ KDFOLDER
003240         AT END
003250             MOVE 1 TO WS-EOF-SWITCH
003260             GO TO 310-READ-FOLDER-LOOP.
003270     ADD 1 TO WS-FOLDER-COUNT.
003280*   WS-DISPLAY-SEQ IS JUST FOR THE OPERATOR'S BENEFIT WHEN
003290*   CHOOSING A NAME AT 400 BELOW - IT NEVER GOES ON KDCNTL.
003300     MOVE WS-FOLDER-COUNT  TO WS-DISPLAY-SEQ.
003310     MOVE FLD-INDEX-NAME   TO WS-DISPLAY-NAME.
003320     DISPLAY WS-DISPLAY-LINE UPON CONSOLE.
003330     GO TO 310-READ-FOLDER-LOOP.
003340 300-EXIT.
003350     EXIT.
003360*
003370*   SECTION 400 - ACCEPT THE OPERATOR'S CARD-INDEX SELECTION AND
003380*   PUNCH THE CONTROL CARD FOR KATGEN.
003390*   EVERY OTHER FIELD ON CONTROL-CARD WAS ALREADY SET BY 220
003400*   ABOVE - THIS IS THE ONLY FIELD THE OPERATOR SUPPLIES DIRECTLY.
003410 400-WRITE-CONTROL-CARD.
003420     DISPLAY "ENTER SELECTED CARD INDEX NAME" UPON CONSOLE.
003430     ACCEPT CTL-SELECTED-INDEX-NAME FROM CONSOLE.
003440     WRITE CONTROL-CARD.
003450 400-EXIT.
003460     EXIT.
003470*
003480*   SECTION 900 - NOTHING FANCY, JUST CLOSE WHAT 100 OPENED.
003490 900-CLOSE-FILES.
003500     CLOSE KDCONFIG.
003510*   CLOSE IN OPEN ORDER, HOUSE STYLE, SAME AS KATGEN/KATPROC.
003520     CLOSE KDFOLDER.
003530     CLOSE KDCNTL.
003540 900-EXIT.
003550     EXIT.
003560 END-OF-JOB.
