000010KATGEN      V0003CA
000020*
000030************************************************************************
000040*        LIBRARY DIGITIZATION SERVICES - SYSTEMS UNIT
000050*   THIS SOURCE IS MAINTAINED BY THE SYSTEMS UNIT. CHANGES MUST BE
000060*   LOGGED IN THE CHANGE-LOG BELOW AND REVIEWED BY THE UNIT LEAD.
000070************************************************************************
000080*
000090*   THIS PROGRAM BUILDS ONE DIGITIZATION-UNIT RECORD (CARD-RECORD)
000100*   PER PHYSICAL CARD OF A SELECTED KATZOOM CARD INDEX. IT READS
000110*   THE SORTED IMAGE FILE NAME LISTING PRODUCED BY KATSORT (KGSORT)
000120*   TOGETHER WITH THE LETTER-INDEX FILE (KGLTR, A ".IND" CARD
000130*   INDEX FILE) AND, WHEN PRESENT, THE TRAY-INDEX FILE (KGTRY, A
000140*   ".LLI" CARD INDEX FILE), AND EMITS KGOUT, ONE CARD-RECORD PER
000150*   CARD, TOTAL-POSITION ORDER.
000160*
000170*   CARDS ARE GROUPED FROM THE SORTED FILE LISTING ACCORDING TO
000180*   THE BACK-SIDE-SCANNED SWITCH PUNCHED BY KATDISC ON KGCNTL: IF
000190*   THE INDEX IS BACK-SIDE SCANNED, THE FIRST DISTINCT NUMERIC
000200*   PREFIX ENCOUNTERED IS THE FRONT OF A CARD AND THE NEXT DISTINCT
000210*   PREFIX IS ITS BACK; OTHERWISE EVERY DISTINCT PREFIX IS ITS OWN
000220*   CARD. ANY FILE NAME SHARING THE SAME PREFIX AS THE ONE ALREADY
000230*   OPEN (A RECAPTURE OR QA SHOT) IS ADDED TO THAT SAME CARD RATHER
000240*   THAN STARTING A NEW ONE.
000250*
000260*   LETTER-NAME/LETTER-POSITION AND TRAY-NAME/TRAY-POSITION ARE
000270*   RESOLVED BY A "LAST START-POSITION NOT GREATER THAN THE CARD'S
000280*   TOTAL-POSITION" LOOKUP AGAINST TABLES LOADED FROM KGLTR AND
000290*   KGTRY AT THE START OF THE RUN.
000300*
000310*   THIS PROGRAM DOES NOT TOUCH THE IMAGE FILES THEMSELVES - IT
000320*   WORKS ENTIRELY FROM FILE NAME TEXT HANDED DOWN BY KATSORT. THE
000330*   ACTUAL COPYING OF IMAGES INTO THE DIGITIZATION-UNIT FOLDER
000340*   STRUCTURE IS KATPROC'S JOB, FURTHER DOWN THE BATCH FLOW.
000350*
000360 IDENTIFICATION DIVISION.
000370 PROGRAM-ID. "KATGEN".
000380 AUTHOR. R J FENWICK.
000390 INSTALLATION. LIBRARY DIGITIZATION SERVICES.
000400 DATE-WRITTEN. 04/02/86.
000410 DATE-COMPILED.
000420 SECURITY. UNCLASSIFIED. INTERNAL USE WITHIN SYSTEMS UNIT ONLY.
000430*
000440*   CHANGE-LOG
000450*   DATE      INIT  REQ NO   DESCRIPTION
000460*   --------  ----  -------  ------------------------------------
000470*   04/02/86  RJF   B-0443   ORIGINAL PROGRAM WRITTEN.
000480*   09/09/86  RJF   B-0479   TRAY TABLE MADE OPTIONAL - KGTRY MAY
000490*                            NOT EXIST FOR A GIVEN CARD INDEX.
000500*   05/26/88  TLK   B-0564   LETTER/TRAY LOOKUP CHANGED FROM
000510*                            BINARY SEARCH TO LINEAR SCAN AFTER A
000520*                            BOUNDARY CASE AT LETTER "Z" WAS FOUND
000530*                            TO MISRESOLVE. SEE 420/430 BELOW.
000540*   11/10/89  TLK   B-0602   RECAPTURE/QA SHOTS WITH A REPEATED
000550*                            PREFIX NO LONGER START A NEW CARD.
000560*   02/27/91  DMH   B-0690   KGSORT NOW CARRIES THE NUMERIC PREFIX
000570*                            ALONGSIDE THE FILE NAME SO THIS
000580*                            PROGRAM NO LONGER RE-SCANS IT.
000590*   08/08/92  DMH   B-0717   FILE-COUNT OVERFLOW (MORE THAN 20
000600*                            FILES ON ONE CARD) NOW DISPLAYS A
000610*                            WARNING AND TRUNCATES INSTEAD OF
000620*                            ABENDING.
000630*   04/15/94  PAS   B-0792   BLANK LINES IN KGLTR/KGTRY NOW
000640*                            SKIPPED RATHER THAN LOADED AS ENTRIES.
000650*   01/09/96  PAS   B-0835   MINOR CLEANUP OF PARAGRAPH NAMES.
000660*   06/11/97  CLW   B-0870   LETTER TABLE SIZE RAISED 26 TO 40 FOR
000670*                            INDEXES WITH NUMERIC SECTION HEADERS.
000680*   10/02/98  CLW   B-0901   YEAR-2000 REVIEW - KGOUT CARRIES NO
000690*                            TWO-DIGIT YEAR FIELDS. NO CHANGE
000700*                            REQUIRED. SIGNED OFF BY TLK.
000710*   03/25/99  CLW   B-0902   Y2K SIGN-OFF FILED WITH SYSTEMS UNIT.
000720*   07/14/00  MNO   B-0946   ADDED SECURITY PARAGRAPH PER AUDIT
000730*                            FINDING 00-118.
000740*   11/30/01  MNO   B-0982   TRAY TABLE SIZE RAISED 300 TO 600 FOR
000750*                            THE CONSOLIDATED ARCHIVES DRAWERS.
000760*   05/02/03  EJS   B-1024   RECORD-ID TRIM NOW HANDLES A PREFIX
000770*                            OF EXACTLY SIX DIGITS (WAS DROPPING
000780*                            THE LAST DIGIT).
000790*   08/09/26  KAT   B-1101   COMMENT PASS - NO LOGIC CHANGE. UNIT
000800*                            LEAD ASKED FOR MORE NARRATION AFTER
000810*                            THE LAST TWO NEW HIRES BOTH MISREAD
000820*                            THE LETTER/TRAY LOOKUP ON FIRST PASS.
000830*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. SYSTEMS-UNIT-HOST.
000870 OBJECT-COMPUTER. SYSTEMS-UNIT-HOST.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     CLASS KG-ALPHA-CLASS IS "A" THRU "Z"
000910     UPSI-0 IS KG-RERUN-SWITCH.
000920*   KG-ALPHA-CLASS/KG-RERUN-SWITCH ARE NOT REFERENCED BELOW - THEY
000930*   ARE THE SAME SPECIAL-NAMES BLOCK EVERY PROGRAM IN THIS SHOP
000940*   CARRIES, KEPT HERE FOR CONSISTENCY EVEN WHEN A GIVEN PROGRAM
000950*   HAS NO USE FOR THE RERUN SWITCH OR THE ALPHA CLASS TEST.
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980*   FIVE FILES IN ALL - ONE CONTROL CARD IN, TWO OPTIONAL INDEX
000990*   FILES IN, KATSORT'S SORTED LISTING IN, AND ONE CARD-RECORD
001000*   FILE OUT. ALL LINE SEQUENTIAL EXCEPT KGOUT, WHICH IS FIXED
001010*   BLOCK SEQUENTIAL SO KATPROC CAN READ IT WITHOUT RE-EDITING.
001020     SELECT KGCNTL ASSIGN TO DISK
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-KGCNTL-STATUS.
001050     SELECT KGLTR  ASSIGN TO DISK
001060         ORGANIZATION IS LINE SEQUENTIAL
001070         FILE STATUS IS WS-KGLTR-STATUS.
001080     SELECT KGTRY  ASSIGN TO DISK
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-KGTRY-STATUS.
001110     SELECT KGSORT ASSIGN TO DISK
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS WS-KGSORT-STATUS.
001140     SELECT KGOUT  ASSIGN TO DISK
001150         ORGANIZATION IS SEQUENTIAL
001160         FILE STATUS IS WS-KGOUT-STATUS.
001170 DATA DIVISION.
001180 FILE SECTION.
001190*   KGCNTL IS KATDISC'S PUNCHED CONTROL CARD - ONE RECORD, READ ONCE
001200*   AT 100-OPEN-FILES AND THROWN AWAY. THE LAYOUT HERE MUST MATCH
001210*   KATDISC'S CONTROL-CARD EXACTLY OR THE SWITCHES COME IN WRONG.
001220 FD  KGCNTL
001230     LABEL RECORDS ARE STANDARD
001240     VALUE OF ID IS "KDCNTL".
001250 01  CONTROL-CARD.
001260*   CTL-SELECTED-INDEX-NAME IS CARRIED FOR DISPLAY/LOGGING ONLY -
001270*   THIS PROGRAM NEVER RE-OPENS THE KATZOOM INDEX ITSELF.
001280     05  CTL-SELECTED-INDEX-NAME PIC X(64).
001290     05  CTL-IMPORT-ROOT-FOLDER  PIC X(80).
001300*   CTL-BACK-SIDE-FLAG DRIVES THE FRONT/BACK PAIRING LOGIC IN
001310*   SECTION 200 BELOW - "Y" MEANS EVERY OTHER DISTINCT PREFIX IS
001320*   A BACK SIDE RATHER THAN A NEW CARD.
001330     05  CTL-BACK-SIDE-FLAG      PIC X(01).
001340         88  CTL-BACK-SIDE-YES       VALUE "Y".
001350     05  CTL-BATCH-MODE-FLAG     PIC X(01).
001360*   CTL-BATCH-MODE-FLAG IS CARRIED THROUGH FROM KGCNTL BUT NOT
001370*   READ ANYWHERE IN THIS PROGRAM - KATPROC IS WHERE BATCH MODE
001380*   AFFECTS PROCESSING, NOT HERE.
001390     05  CTL-COLLECTION-NAME     PIC X(30).
001400*   CTL-COLLECTION-NAME IS ALSO CARRIED BUT UNUSED HERE - LIKE
001410*   CTL-BATCH-MODE-FLAG, IT RIDES THROUGH ON KGCNTL FOR WHATEVER
001420*   DOWNSTREAM STEP WANTS IT.
001430     05  FILLER                  PIC X(04).
001440*   KGLTR IS THE ".IND" CARD INDEX FILE - ONE LETTER BREAK PER
001450*   RECORD, ASCENDING BY START-POSITION. THE RECORD IS CARRIED AS
001460*   PLAIN TEXT, NOT BROKEN INTO FIXED COLUMNS, BECAUSE THE FEEDER
001470*   JOB STEP THAT BUILDS THIS FILE WRITES ITS TWO FIELDS
001480*   SPACE/COMMA SEPARATED AND UNPADDED (E.G. "A,1" OR "A, 1") - A
001490*   FIXED-COLUMN LFE-LETTER/LFE-START-POSITION PAIR WOULD ONLY
001500*   LAND RIGHT BY ACCIDENT. SEE 116-PARSE-LETTER-ENTRY BELOW.
001510 FD  KGLTR
001520     LABEL RECORDS ARE STANDARD
001530     VALUE OF ID IS "KGLTR".
001540 01  LETTER-FILE-ENTRY.
001550*   LFE-TEXT IS THE WHOLE UNPARSED LINE - LETTER AND START-POSITION
001560*   ARE PULLED OUT OF IT CHARACTER BY CHARACTER AT 116 BELOW, THE
001570*   SAME WAY KATSORT PULLS A NUMERIC PREFIX OUT OF A FILE NAME.
001580     05  LFE-TEXT                 PIC X(20).
001590*   KGTRY IS THE ".LLI" CARD INDEX FILE - ONE TRAY BREAK PER
001600*   RECORD. THIS FILE IS OPTIONAL PER BR-2; SEE 100-OPEN-FILES
001610*   FOR HOW A MISSING KGTRY IS DETECTED.
001620 FD  KGTRY
001630     LABEL RECORDS ARE STANDARD
001640     VALUE OF ID IS "KGTRY".
001650 01  TRAY-FILE-ENTRY.
001660*   TFE-TEXT IS THE WHOLE UNPARSED LINE, SAME REASONING AS LFE-TEXT
001670*   ABOVE - FOUR SPACE/COMMA SEPARATED FIELDS (TRAY-NAME,
001680*   TRAY-ORDER, START-POSITION, NUMBER-OF-ENTRIES), UNPADDED, E.G.
001690*   "AHAMMER, 3, 145, 22". SEE 126-PARSE-TRAY-ENTRY BELOW.
001700     05  TFE-TEXT                 PIC X(49).
001710*   KGSORT IS KATSORT'S OUTPUT - THE RAW IMAGE FILE NAME LISTING
001720*   IN ASCENDING NUMERIC-PREFIX ORDER, PREFIX CARRIED ALONGSIDE
001730*   THE NAME SO SECTION 200 NEVER HAS TO RE-PARSE A FILE NAME.
001740 FD  KGSORT
001750     LABEL RECORDS ARE STANDARD
001760     VALUE OF ID IS "KSSORT".
001770 01  SORTED-ENTRY.
001780     05  SRTD-NUMERIC-PREFIX      PIC 9(06).
001790     05  SRTD-FILE-NAME           PIC X(80).
001800     05  FILLER                  PIC X(04).
001810*   KGOUT IS THIS PROGRAM'S SOLE OUTPUT - ONE CARD-RECORD PER
001820*   PHYSICAL CARD, HANDED TO KATPROC AS ITS KPCARD INPUT.
001830 FD  KGOUT
001840     LABEL RECORDS ARE STANDARD
001850     RECORDING MODE IS F
001860     BLOCK CONTAINS 0 RECORDS
001870     RECORD CONTAINS 1661 CHARACTERS
001880     VALUE OF ID IS "KGOUT"
001890     DATA RECORD IS CARD-RECORD.
001900 01  CARD-RECORD.
001910*   RECORD-ID IS THE CARD'S NUMERIC PREFIX RENDERED WITHOUT
001920*   LEADING ZEROS - SEE 405-EXTRACT-RECORD-ID.
001930     05  RECORD-ID                PIC X(10).
001940*   TOTAL-POSITION IS THE CARD'S ONE-UP SEQUENCE NUMBER WITHIN
001950*   THE WHOLE INDEX, ASSIGNED AS CARDS CLOSE IN SECTION 270.
001960     05  TOTAL-POSITION            PIC 9(06).
001970     05  LETTER-NAME               PIC X(01).
001980*   LETTER-NAME/LETTER-POSITION ARE SET BY 420-RESOLVE-LETTER -
001990*   BLANK/ZERO IF NO LETTER-INDEX ENTRY QUALIFIES, WHICH SHOULD
002000*   ONLY HAPPEN IF KGLTR WAS EMPTY OR MISSING ENTIRELY.
002010     05  LETTER-POSITION           PIC 9(06).
002020     05  TRAY-NAME                 PIC X(30).
002030*   TRAY-NAME/TRAY-POSITION ARE SET BY 430-RESOLVE-TRAY - ALWAYS
002040*   BLANK/ZERO WHEN KGTRY DOES NOT EXIST FOR THIS CARD INDEX.
002050     05  TRAY-POSITION             PIC 9(06).
002060     05  FILE-COUNT                PIC 9(02).
002070*   FILE-COUNT IS THE NUMBER OF FILE-NAME-ENTRY SLOTS ACTUALLY
002080*   FILLED FOR THIS CARD - KATPROC USES IT TO KNOW WHERE TO STOP
002090*   WALKING THE TABLE RATHER THAN SCANNING ALL 20 SLOTS BLIND.
002100*   20 SLOTS COVERS A RECAPTURE/QA SHOT ON TOP OF A NORMAL
002110*   FRONT/BACK PAIR WITH ROOM TO SPARE - SEE REQ B-0717 IN THE
002120*   CHANGE-LOG ABOVE FOR WHAT HAPPENS WHEN A CARD EXCEEDS IT.
002130     05  FILE-NAME-ENTRY OCCURS 20 TIMES
002140                         INDEXED BY FNE-IDX.
002150         10  FILE-NAME             PIC X(80).
002160 WORKING-STORAGE SECTION.
002170*   FILE STATUS BYTES - ONE PER FILE, CHECKED IMMEDIATELY AFTER
002180*   EACH OPEN AT SECTION 100. ONLY WS-KGTRY-STATUS IS EVER TESTED
002190*   FOR A VALUE OTHER THAN SUCCESS ("00").
002200 77  WS-KGCNTL-STATUS             PIC X(02) VALUE ZEROES.
002210*   WS-KGCNTL-STATUS IS SET BY THE OPEN AT SECTION 100 BUT NEVER
002220*   TESTED - A MISSING CONTROL CARD IS CAUGHT BY THE READ AT END
002230*   CLAUSE INSTEAD, NOT BY THE STATUS BYTE.
002240 77  WS-KGLTR-STATUS              PIC X(02) VALUE ZEROES.
002250*   WS-KGTRY-STATUS IS THE ONE STATUS BYTE THIS PROGRAM ACTUALLY
002260*   BRANCHES ON - A "35" HERE MEANS NO TRAY-INDEX FILE EXISTS FOR
002270*   THIS CARD INDEX, WHICH IS A NORMAL, NOT AN ERROR, CONDITION.
002280 77  WS-KGTRY-STATUS              PIC X(02) VALUE ZEROES.
002290 77  WS-KGSORT-STATUS             PIC X(02) VALUE ZEROES.
002300 77  WS-KGOUT-STATUS              PIC X(02) VALUE ZEROES.
002310*   WS-KGOUT-STATUS IS SET ON EVERY WRITE BUT, LIKE THE OTHER
002320*   STATUS BYTES EXCEPT WS-KGTRY-STATUS, IS NOT TESTED - A WRITE
002330*   FAILURE ON THIS HOST WOULD ABEND THE RUN ON ITS OWN.
002340*   WS-EOF-SWITCH IS REUSED ACROSS SECTIONS 110, 120, AND 200 -
002350*   EACH SECTION RESETS IT TO ZERO BEFORE ITS OWN READ LOOP.
002360 77  WS-EOF-SWITCH                PIC 9(01) COMP VALUE ZERO.
002370*   WS-TRAY-PRESENT-SWITCH IS SET ONCE AT SECTION 100 FROM
002380*   WS-KGTRY-STATUS AND READ BY SECTION 120 AND BY 430-RESOLVE-TRAY.
002390 77  WS-TRAY-PRESENT-SWITCH       PIC 9(01) COMP VALUE ZERO.
002400*   WS-LETTER-COUNT/WS-TRAY-COUNT ARE THE OCCURS DEPENDING ON
002410*   COUNTS FOR WS-LETTER-TABLE/WS-TRAY-TABLE BELOW.
002420 77  WS-LETTER-COUNT              PIC 9(03) COMP VALUE ZERO.
002430 77  WS-TRAY-COUNT                PIC 9(04) COMP VALUE ZERO.
002440*   WS-TOTAL-POSITION IS THE RUNNING CARD SEQUENCE NUMBER, BUMPED
002450*   ONCE PER CARD AT 270-CLOSE-CARD.
002460 77  WS-TOTAL-POSITION            PIC 9(06) COMP VALUE ZERO.
002470*   WS-FIRST-RECORD-SWITCH DISTINGUISHES "NO CARD OPEN YET" FROM
002480*   "A CARD IS ALREADY OPEN" AS SECTION 200 WALKS KGSORT.
002490 77  WS-FIRST-RECORD-SWITCH       PIC 9(01) COMP VALUE ZERO.
002500*   WS-LAST-DISTINCT-PREFIX REMEMBERS THE MOST RECENT NEW (NOT
002510*   REPEATED) NUMERIC PREFIX SEEN, SO A REPEATED PREFIX (A
002520*   RECAPTURE/QA SHOT, REQ B-0602) CAN BE TOLD FROM A GENUINE
002530*   NEW CARD OR BACK SIDE.
002540 77  WS-LAST-DISTINCT-PREFIX      PIC 9(06) COMP VALUE ZERO.
002550*   WS-PREFIX-SLOT-IN-CARD IS 1 FOR A CARD'S FRONT, 2 FOR ITS
002560*   BACK - ONLY MEANINGFUL WHEN CTL-BACK-SIDE-YES.
002570 77  WS-PREFIX-SLOT-IN-CARD       PIC 9(01) COMP VALUE ZERO.
002580*   WS-CARD-PREFIX IS THE NUMERIC PREFIX THE CARD NOW OPEN WAS
002590*   STARTED WITH - THE SOURCE FOR RECORD-ID AT SECTION 405.
002600 77  WS-CARD-PREFIX               PIC 9(06) COMP VALUE ZERO.
002610*   WS-CARD-FILE-COUNT IS THE NUMBER OF FILE NAMES FILED SO FAR
002620*   UNDER THE CARD NOW OPEN - COPIED TO FILE-COUNT AT CLOSE.
002630 77  WS-CARD-FILE-COUNT           PIC 9(02) COMP VALUE ZERO.
002640*   WS-SCAN-IDX IS A GENERAL-PURPOSE LINEAR-SCAN SUBSCRIPT REUSED
002650*   BY SECTIONS 420, 430, AND 440, AND BY THE KGLTR/KGTRY LINE
002660*   PARSING AT 116/126 BELOW - NONE OF THESE NEST, SO SHARING IT
002670*   IS SAFE.
002680 77  WS-SCAN-IDX                  PIC 9(03) COMP VALUE ZERO.
002690*   WS-BEST-LETTER-IDX/WS-BEST-TRAY-IDX HOLD THE WINNING TABLE
002700*   SUBSCRIPT FROM THE "LAST START-POSITION NOT GREATER THAN"
002710*   SCAN - ZERO MEANS NO TABLE ENTRY QUALIFIED.
002720 77  WS-BEST-LETTER-IDX           PIC 9(03) COMP VALUE ZERO.
002730 77  WS-BEST-TRAY-IDX             PIC 9(04) COMP VALUE ZERO.
002740*   WS-TRIM-POINTER/WS-EDIT-POSITION DRIVE THE LEADING-ZERO STRIP
002750*   IN SECTION 405 - SEE THAT SECTION'S BANNER COMMENT.
002760 77  WS-TRIM-POINTER              PIC 9(02) COMP VALUE ZERO.
002770 77  WS-EDIT-POSITION             PIC 9(02) COMP VALUE ZERO.
002780*   WS-FIELD-LEN/WS-MAX-DIGITS/WS-PARSE-NUMERIC-VALUE SUPPORT THE
002790*   KGLTR/KGTRY LINE SCAN AT 116/126/150/160/170 BELOW - WS-MAX-DIGITS
002800*   IS SET BY THE CALLER BEFORE EACH CALL TO 170-SCAN-NUMERIC-FIELD SO
002810*   ONE PARAGRAPH CAN SERVE A 4-DIGIT TRAY-ORDER AND A 6-DIGIT
002820*   START-POSITION/NUMBER-OF-ENTRIES ALIKE.
002830 77  WS-FIELD-LEN                 PIC 9(02) COMP VALUE ZERO.
002840 77  WS-MAX-DIGITS                PIC 9(02) COMP VALUE ZERO.
002850 77  WS-PARSE-NUMERIC-VALUE       PIC 9(06) COMP VALUE ZERO.
002860*   WS-PARSE-LINE HOLDS ONE RAW KGLTR/KGTRY LINE FOR CHARACTER-BY-
002870*   CHARACTER SCANNING - 50 BYTES COVERS EITHER FILE'S LONGEST LINE
002880*   WITH ROOM TO SPARE; THE UNUSED TAIL IS LEFT BLANK BY THE MOVE AT
002890*   116/126 SO THE SCAN'S OWN END-OF-FIELD TEST NEVER SEES STALE DATA.
002900 01  WS-PARSE-LINE.
002910     05  WS-PARSE-TEXT            PIC X(49).
002920     05  FILLER                  PIC X(01).
002930 01  WS-PARSE-CHAR-VIEW REDEFINES WS-PARSE-LINE.
002940     05  WS-PARSE-CHAR            PIC X OCCURS 50 TIMES.
002950*   WS-PARSE-FIELD IS WHERE 160-SCAN-TEXT-FIELD DEPOSITS ONE
002960*   DELIMITED TEXT FIELD (THE LETTER-FILE'S LETTER, OR THE TRAY-FILE'S
002970*   TRAY-NAME) BEFORE THE CALLER MOVES IT ON TO THE TABLE SLOT.
002980 01  WS-PARSE-FIELD.
002990     05  WS-PARSE-FIELD-TEXT      PIC X(30).
003000     05  FILLER                  PIC X(02).
003010*   WS-LETTER-TABLE IS LOADED ONCE FROM KGLTR AT 110 AND NEVER
003020*   REWRITTEN - 40 ENTRIES COVERS THE 26-LETTER CASE PLUS THE
003030*   NUMERIC-SECTION-HEADER INDEXES RAISED BY REQ B-0870.
003040 01  WS-LETTER-TABLE.
003050     05  WS-LETTER-ENTRY OCCURS 1 TO 40 TIMES
003060                         DEPENDING ON WS-LETTER-COUNT
003070                         INDEXED BY LTR-IDX.
003080         10  LTR-LETTER            PIC X(01).
003090         10  LTR-START-POSITION    PIC 9(06).
003100     05  FILLER                  PIC X(04).
003110*   WS-TRAY-TABLE STAYS AT ZERO ENTRIES WHEN KGTRY DOES NOT
003120*   EXIST FOR THIS CARD INDEX - SEE WS-TRAY-PRESENT-SWITCH.
003130 01  WS-TRAY-TABLE.
003140     05  WS-TRAY-ENTRY OCCURS 1 TO 600 TIMES
003150                       DEPENDING ON WS-TRAY-COUNT
003160                       INDEXED BY TRY-IDX.
003170         10  TRY-NAME              PIC X(30).
003180         10  TRY-ORDER             PIC 9(04).
003190         10  TRY-START-POSITION    PIC 9(06).
003200         10  TRY-NUMBER-OF-ENTRIES PIC 9(06).
003210     05  FILLER                  PIC X(04).
003220*   WS-PENDING-CARD HOLDS THE FILE NAMES COLLECTED FOR THE CARD
003230*   CURRENTLY OPEN AT SECTION 200 - IT IS COPIED INTO CARD-RECORD
003240*   ONLY WHEN THE CARD CLOSES, AT 440-MOVE-FILE-NAMES.
003250 01  WS-PENDING-CARD.
003260     05  WS-PENDING-FILE OCCURS 20 TIMES
003270                         INDEXED BY PND-IDX.
003280         10  WS-PENDING-FILE-NAME  PIC X(80).
003290     05  FILLER                  PIC X(04).
003300*   WS-RECORD-ID-EDIT/WS-RECORD-ID-CHAR-VIEW EXIST SOLELY SO
003310*   405-EXTRACT-RECORD-ID CAN STRIP THE LEADING ZEROS BACKED IN
003320*   BY PIC ZZZZZ9 BEFORE COPYING DIGITS ONE AT A TIME.
003330 01  WS-RECORD-ID-EDIT.
003340     05  WS-RECORD-ID-NUM          PIC ZZZZZ9.
003350 01  WS-RECORD-ID-CHAR-VIEW REDEFINES WS-RECORD-ID-EDIT.
003360     05  WS-RECORD-ID-CHAR         PIC X OCCURS 6 TIMES.
003370*   WS-RUN-DATE-FIELDS/ALT ARE THE SAME SHOP-STANDARD YYMMDD
003380*   SPLIT CARRIED IN KATDISC - UNUSED HERE TODAY, KEPT FOR
003390*   CONSISTENCY ACROSS THE LIBRARY'S PROGRAMS.
003400 01  WS-RUN-DATE-FIELDS.
003410     05  WS-RUN-DATE              PIC 9(06) VALUE ZEROES.
003420     05  FILLER                  PIC X(04) VALUE SPACES.
003430 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
003440     05  WS-RUN-YY                PIC 9(02).
003450     05  WS-RUN-MM                PIC 9(02).
003460     05  WS-RUN-DD                PIC 9(02).
003470     05  FILLER                  PIC X(04).
003480 PROCEDURE DIVISION.
003490*   MAINLINE - LOAD THE TWO LOOKUP TABLES, WALK KGSORT ONCE
003500*   BUILDING AND WRITING CARD-RECORDS, THEN CLOSE EVERYTHING.
003510*   NOTHING BELOW THIS SECTION IS PERFORMED OUT OF THIS ORDER.
003520 000-MAINLINE SECTION.
003530 000-START.
003540*   EACH PERFORM RUNS EXACTLY ONCE, IN THIS ORDER - THE TABLES
003550*   MUST BE LOADED BEFORE SECTION 200 CAN RESOLVE A SINGLE CARD.
003560     PERFORM 100-OPEN-FILES
003570         THRU 100-EXIT.
003580     PERFORM 110-LOAD-LETTER-TABLE
003590         THRU 110-EXIT.
003600     PERFORM 120-LOAD-TRAY-TABLE
003610         THRU 120-EXIT.
003620     PERFORM 200-PROCESS-CARDS
003630         THRU 200-EXIT.
003640     PERFORM 900-CLOSE-FILES
003650         THRU 900-EXIT.
003660     STOP RUN.
003670*
003680*   SECTION 100 - OPEN EVERYTHING. KGTRY MAY NOT EXIST FOR THIS
003690*   CARD INDEX (BR-2, TRAY TABLE MAY LEAVE GAPS).
003700 100-OPEN-FILES.
003710     OPEN INPUT KGCNTL.
003720*   KGCNTL IS READ ONCE HERE AND CLOSED RIGHT BACK - ITS ONE
003730*   RECORD IS NEVER TOUCHED AGAIN AFTER THESE SWITCHES ARE SET.
003740     READ KGCNTL
003750         AT END
003760             DISPLAY "KATGEN - KGCNTL IS EMPTY, RUN ABORTED"
003770                 UPON CONSOLE
003780             STOP RUN.
003790     CLOSE KGCNTL.
003800     OPEN INPUT KGLTR.
003810*   FILE STATUS "35" IS "FILE NOT FOUND" ON THIS HOST'S COMPILER
003820*   FOR A LINE SEQUENTIAL OPEN INPUT - THE STANDARD WAY THIS
003830*   SHOP'S PROGRAMS DETECT AN OPTIONAL FILE'S ABSENCE.
003840     OPEN INPUT KGTRY.
003850     IF WS-KGTRY-STATUS EQUAL "35"
003860         MOVE ZERO TO WS-TRAY-PRESENT-SWITCH
003870     ELSE
003880         MOVE 1 TO WS-TRAY-PRESENT-SWITCH.
003890     OPEN INPUT KGSORT.
003900*   KGSORT IS OPENED BUT NOT READ UNTIL SECTION 200 - LOADING THE
003910*   TWO LOOKUP TABLES AT 110/120 COMES FIRST.
003920     OPEN OUTPUT KGOUT.
003930 100-EXIT.
003940     EXIT.
003950*
003960*   SECTION 110 - LOAD THE LETTER-INDEX TABLE FROM KGLTR, ASSUMED
003970*   ALREADY ASCENDING BY START-POSITION.
003980 110-LOAD-LETTER-TABLE.
003990     MOVE ZERO TO WS-EOF-SWITCH.
004000     MOVE ZERO TO WS-LETTER-COUNT.
004010*   RESET BEFORE THE READ LOOP BELOW BEGINS - THIS SECTION RUNS
004020*   EXACTLY ONCE PER PROGRAM RUN, BUT THE RESET IS HOUSE HABIT.
004030 115-READ-LETTER-LOOP.
004040     IF WS-EOF-SWITCH NOT EQUAL ZERO
004050         GO TO 110-EXIT.
004060     READ KGLTR
004070         AT END
004080             MOVE 1 TO WS-EOF-SWITCH
004090             GO TO 115-READ-LETTER-LOOP.
004100*   REQ B-0792 - A BLANK LINE IN THE INDEX FILE IS SKIPPED, NOT
004110*   LOADED AS A SPURIOUS ZERO-START-POSITION LETTER ENTRY.
004120     IF LETTER-FILE-ENTRY EQUAL SPACES
004130         GO TO 115-READ-LETTER-LOOP.
004140     ADD 1 TO WS-LETTER-COUNT.
004150     SET LTR-IDX TO WS-LETTER-COUNT.
004160*   THE LETTER AND ITS START-POSITION ARE PULLED OUT OF THE RAW LINE
004170*   TOGETHER, THEN FILED INTO THE SAME TABLE SLOT - 420-RESOLVE-LETTER
004180*   LATER READS THEM AS A PAIR.
004190     PERFORM 116-PARSE-LETTER-ENTRY
004200         THRU 116-EXIT.
004210     GO TO 115-READ-LETTER-LOOP.
004220 110-EXIT.
004230     EXIT.
004240*
004250*   SECTION 116 - PULL LFE-TEXT'S TWO SPACE/COMMA SEPARATED FIELDS
004260*   (LETTER, START-POSITION) APART CHARACTER BY CHARACTER - THE FEEDER
004270*   JOB STEP WRITES THEM UNPADDED, NOT IN FIXED CARD COLUMNS, SO THIS
004280*   CANNOT BE A PLAIN MOVE OF THE KIND SECTION 125 USED TO DO.
004290 116-PARSE-LETTER-ENTRY.
004300     MOVE SPACES TO WS-PARSE-LINE.
004310     MOVE LFE-TEXT TO WS-PARSE-TEXT(1:20).
004320     MOVE 1 TO WS-SCAN-IDX.
004330     PERFORM 150-SKIP-DELIMITERS
004340         THRU 150-EXIT.
004350     PERFORM 160-SCAN-TEXT-FIELD
004360         THRU 160-EXIT.
004370*   THE LETTER FIELD IS ALWAYS A SINGLE CHARACTER (OR NUMERIC HEADER
004380*   DIGIT, PER REQ B-0870) - ONLY THE FIRST BYTE OF WHATEVER
004390*   160-SCAN-TEXT-FIELD COPIED BACK IS KEPT.
004400     MOVE WS-PARSE-FIELD-TEXT(1:1) TO LTR-LETTER(LTR-IDX).
004410     PERFORM 150-SKIP-DELIMITERS
004420         THRU 150-EXIT.
004430     MOVE 6 TO WS-MAX-DIGITS.
004440     PERFORM 170-SCAN-NUMERIC-FIELD
004450         THRU 170-EXIT.
004460     MOVE WS-PARSE-NUMERIC-VALUE TO LTR-START-POSITION(LTR-IDX).
004470 116-EXIT.
004480     EXIT.
004490*
004500*   SECTION 120 - LOAD THE TRAY-INDEX TABLE FROM KGTRY, WHEN
004510*   PRESENT, ASSUMED ALREADY ASCENDING BY START-POSITION.
004520 120-LOAD-TRAY-TABLE.
004530     MOVE ZERO TO WS-TRAY-COUNT.
004540*   WS-TRAY-COUNT STAYS ZERO AND WS-TRAY-TABLE STAYS EMPTY WHEN
004550*   THE SWITCH SET AT SECTION 100 SAYS KGTRY WAS NOT FOUND -
004560*   430-RESOLVE-TRAY THEN ALWAYS LEAVES TRAY-NAME/TRAY-POSITION
004570*   BLANK/ZERO FOR EVERY CARD, PER BR-2.
004580     IF WS-TRAY-PRESENT-SWITCH EQUAL ZERO
004590         GO TO 120-EXIT.
004600     MOVE ZERO TO WS-EOF-SWITCH.
004610 125-READ-TRAY-LOOP.
004620     IF WS-EOF-SWITCH NOT EQUAL ZERO
004630         GO TO 120-EXIT.
004640     READ KGTRY
004650         AT END
004660             MOVE 1 TO WS-EOF-SWITCH
004670             GO TO 125-READ-TRAY-LOOP.
004680*   SAME BLANK-LINE SKIP AS 115-READ-LETTER-LOOP, PER REQ B-0792.
004690     IF TRAY-FILE-ENTRY EQUAL SPACES
004700         GO TO 125-READ-TRAY-LOOP.
004710     ADD 1 TO WS-TRAY-COUNT.
004720     SET TRY-IDX TO WS-TRAY-COUNT.
004730*   ALL FOUR TRAY FIELDS ARE PULLED OUT OF THE RAW LINE TOGETHER AND
004740*   FILED INTO THE SAME TABLE SLOT, SAME PATTERN AS THE LETTER TABLE
004750*   LOAD ABOVE.
004760     PERFORM 126-PARSE-TRAY-ENTRY
004770         THRU 126-EXIT.
004780     GO TO 125-READ-TRAY-LOOP.
004790 120-EXIT.
004800     EXIT.
004810*
004820*   SECTION 126 - PULL TFE-TEXT'S FOUR SPACE/COMMA SEPARATED FIELDS
004830*   (TRAY-NAME, TRAY-ORDER, START-POSITION, NUMBER-OF-ENTRIES) APART
004840*   CHARACTER BY CHARACTER, SAME REASONING AS 116-PARSE-LETTER-ENTRY
004850*   ABOVE.
004860 126-PARSE-TRAY-ENTRY.
004870     MOVE SPACES TO WS-PARSE-LINE.
004880     MOVE TFE-TEXT TO WS-PARSE-TEXT(1:49).
004890     MOVE 1 TO WS-SCAN-IDX.
004900     PERFORM 150-SKIP-DELIMITERS
004910         THRU 150-EXIT.
004920     PERFORM 160-SCAN-TEXT-FIELD
004930         THRU 160-EXIT.
004940     MOVE WS-PARSE-FIELD-TEXT TO TRY-NAME(TRY-IDX).
004950     PERFORM 150-SKIP-DELIMITERS
004960         THRU 150-EXIT.
004970     MOVE 4 TO WS-MAX-DIGITS.
004980*   TRAY-ORDER IS ONLY FOUR DIGITS WIDE - WS-MAX-DIGITS IS SET BEFORE
004990*   EVERY CALL SO 170-SCAN-NUMERIC-FIELD CAN SERVE THIS FIELD AND THE
005000*   TWO SIX-DIGIT FIELDS BELOW ALIKE.
005010     PERFORM 170-SCAN-NUMERIC-FIELD
005020         THRU 170-EXIT.
005030     MOVE WS-PARSE-NUMERIC-VALUE TO TRY-ORDER(TRY-IDX).
005040     PERFORM 150-SKIP-DELIMITERS
005050         THRU 150-EXIT.
005060     MOVE 6 TO WS-MAX-DIGITS.
005070     PERFORM 170-SCAN-NUMERIC-FIELD
005080         THRU 170-EXIT.
005090     MOVE WS-PARSE-NUMERIC-VALUE TO TRY-START-POSITION(TRY-IDX).
005100     PERFORM 150-SKIP-DELIMITERS
005110         THRU 150-EXIT.
005120     MOVE 6 TO WS-MAX-DIGITS.
005130     PERFORM 170-SCAN-NUMERIC-FIELD
005140         THRU 170-EXIT.
005150     MOVE WS-PARSE-NUMERIC-VALUE TO TRY-NUMBER-OF-ENTRIES(TRY-IDX).
005160 126-EXIT.
005170     EXIT.
005180*
005190*   SECTION 150 - ADVANCE WS-SCAN-IDX PAST ANY RUN OF COMMA/SPACE
005200*   DELIMITER CHARACTERS IN WS-PARSE-LINE. CALLED BEFORE EVERY FIELD
005210*   SCAN BELOW SO A STRAY SPACE AFTER A COMMA (E.G. "A, 1") DOES NOT
005220*   LAND IN THE NEXT FIELD'S TEXT.
005230 150-SKIP-DELIMITERS.
005240     IF WS-SCAN-IDX GREATER 50
005250         GO TO 150-EXIT.
005260     IF WS-PARSE-CHAR(WS-SCAN-IDX) EQUAL "," OR
005270         WS-PARSE-CHAR(WS-SCAN-IDX) EQUAL SPACE
005280         ADD 1 TO WS-SCAN-IDX
005290         GO TO 150-SKIP-DELIMITERS.
005300 150-EXIT.
005310     EXIT.
005320*
005330*   SECTION 160 - COPY CHARACTERS FROM WS-SCAN-IDX UP TO THE NEXT
005340*   COMMA/SPACE DELIMITER (OR END OF LINE) INTO WS-PARSE-FIELD-TEXT,
005350*   LEAVING WS-SCAN-IDX POSITIONED ON THE DELIMITER FOR 150 TO SKIP ON
005360*   THE NEXT CALL. USED FOR THE LETTER-FILE'S LETTER AND THE
005370*   TRAY-FILE'S TRAY-NAME - NEITHER IS NUMERIC, SO 170 BELOW IS NO USE
005380*   TO THEM.
005390 160-SCAN-TEXT-FIELD.
005400     MOVE SPACES TO WS-PARSE-FIELD-TEXT.
005410     MOVE ZERO TO WS-FIELD-LEN.
005420 165-COPY-TEXT-LOOP.
005430     IF WS-SCAN-IDX GREATER 50
005440         GO TO 160-EXIT.
005450     IF WS-PARSE-CHAR(WS-SCAN-IDX) EQUAL "," OR
005460         WS-PARSE-CHAR(WS-SCAN-IDX) EQUAL SPACE
005470         GO TO 160-EXIT.
005480     ADD 1 TO WS-FIELD-LEN.
005490     MOVE WS-PARSE-CHAR(WS-SCAN-IDX)
005500         TO WS-PARSE-FIELD-TEXT(WS-FIELD-LEN:1).
005510     ADD 1 TO WS-SCAN-IDX.
005520     GO TO 165-COPY-TEXT-LOOP.
005530 160-EXIT.
005540     EXIT.
005550*
005560*   SECTION 170 - ACCUMULATE DIGIT CHARACTERS FROM WS-SCAN-IDX, DIGIT
005570*   BY DIGIT, THE SAME WAY KATSORT'S 130-SCAN-DIGITS BUILDS A NUMERIC
005580*   PREFIX OUT OF A FILE NAME - STOPS AT THE FIRST NON-DIGIT
005590*   (NORMALLY THE NEXT DELIMITER) OR AT WS-MAX-DIGITS, WHICHEVER COMES
005600*   FIRST.
005610 170-SCAN-NUMERIC-FIELD.
005620     MOVE ZERO TO WS-PARSE-NUMERIC-VALUE.
005630     MOVE ZERO TO WS-FIELD-LEN.
005640 175-SCAN-DIGIT-LOOP.
005650     IF WS-FIELD-LEN EQUAL WS-MAX-DIGITS
005660         GO TO 170-EXIT.
005670     IF WS-SCAN-IDX GREATER 50
005680         GO TO 170-EXIT.
005690     IF WS-PARSE-CHAR(WS-SCAN-IDX) NOT NUMERIC
005700         GO TO 170-EXIT.
005710     COMPUTE WS-PARSE-NUMERIC-VALUE =
005720         WS-PARSE-NUMERIC-VALUE * 10 + WS-PARSE-CHAR(WS-SCAN-IDX).
005730     ADD 1 TO WS-FIELD-LEN.
005740     ADD 1 TO WS-SCAN-IDX.
005750     GO TO 175-SCAN-DIGIT-LOOP.
005760 170-EXIT.
005770     EXIT.
005780*
005790*   SECTION 200 - WALK KGSORT ONCE, GROUPING CONSECUTIVE FILE
005800*   NAMES INTO CARDS (BR-1) AND EMITTING ONE CARD-RECORD PER CARD
005810*   AS EACH CARD CLOSES.
005820 200-PROCESS-CARDS.
005830     MOVE ZERO TO WS-EOF-SWITCH.
005840     MOVE ZERO TO WS-FIRST-RECORD-SWITCH.
005850     MOVE ZERO TO WS-TOTAL-POSITION.
005860 210-READ-SORT-LOOP.
005870     IF WS-EOF-SWITCH NOT EQUAL ZERO
005880         GO TO 280-FINAL-CARD.
005890     READ KGSORT
005900         AT END
005910             MOVE 1 TO WS-EOF-SWITCH
005920             GO TO 210-READ-SORT-LOOP.
005930*   FIRST RECORD OF THE WHOLE RUN - NO CARD OPEN YET, SO THERE IS
005940*   NOTHING TO CLOSE BEFORE STARTING ONE.
005950     IF WS-FIRST-RECORD-SWITCH EQUAL ZERO
005960         MOVE 1 TO WS-FIRST-RECORD-SWITCH
005970         PERFORM 250-START-CARD THRU 250-EXIT
005980         GO TO 210-READ-SORT-LOOP.
005990*   A REPEATED PREFIX (RECAPTURE OR QA SHOT, REQ B-0602) FILES
006000*   UNDER THE CARD ALREADY OPEN RATHER THAN STARTING A NEW ONE.
006010     IF SRTD-NUMERIC-PREFIX EQUAL WS-LAST-DISTINCT-PREFIX
006020         PERFORM 260-ADD-FILE THRU 260-EXIT
006030         GO TO 210-READ-SORT-LOOP.
006040*   BACK-SIDE-SCANNED INDEX, AND THE CARD NOW OPEN HAS ONLY SEEN
006050*   ITS FRONT SO FAR - THIS NEW DISTINCT PREFIX IS THE BACK, NOT
006060*   A NEW CARD (BR-1).
006070     IF CTL-BACK-SIDE-YES AND WS-PREFIX-SLOT-IN-CARD EQUAL 1
006080         MOVE 2 TO WS-PREFIX-SLOT-IN-CARD
006090         MOVE SRTD-NUMERIC-PREFIX TO WS-LAST-DISTINCT-PREFIX
006100         PERFORM 260-ADD-FILE THRU 260-EXIT
006110         GO TO 210-READ-SORT-LOOP.
006120*   ANYTHING ELSE IS A GENUINE NEW CARD - CLOSE OUT THE ONE OPEN
006130*   NOW AND START THE NEXT.
006140     PERFORM 270-CLOSE-CARD THRU 270-EXIT.
006150     PERFORM 250-START-CARD THRU 250-EXIT.
006160     GO TO 210-READ-SORT-LOOP.
006170 280-FINAL-CARD.
006180*   THE LAST CARD IN THE FILE NEVER HITS THE "START A NEW CARD"
006190*   BRANCH ABOVE TO TRIGGER ITS OWN CLOSE - THIS IS WHERE IT
006200*   FINALLY GETS WRITTEN, UNLESS KGSORT WAS EMPTY ALTOGETHER.
006210     IF WS-FIRST-RECORD-SWITCH NOT EQUAL ZERO
006220         PERFORM 270-CLOSE-CARD THRU 270-EXIT.
006230 200-EXIT.
006240     EXIT.
006250*
006260*   SECTION 250 - OPEN A NEW CARD ON THE CURRENT KGSORT RECORD.
006270*   WS-PREFIX-SLOT-IN-CARD IS RESET TO 1 HERE SO A BACK-SIDE
006280*   SCANNED INDEX KNOWS THE NEXT DISTINCT PREFIX IS THE BACK,
006290*   NOT THE FRONT OF YET ANOTHER CARD.
006300 250-START-CARD.
006310     MOVE ZERO TO WS-CARD-FILE-COUNT.
006320     MOVE SRTD-NUMERIC-PREFIX TO WS-CARD-PREFIX.
006330     MOVE SRTD-NUMERIC-PREFIX TO WS-LAST-DISTINCT-PREFIX.
006340     MOVE 1 TO WS-PREFIX-SLOT-IN-CARD.
006350     PERFORM 260-ADD-FILE THRU 260-EXIT.
006360*   A NEW CARD'S OPENING FILE NAME IS FILED THE SAME WAY ANY
006370*   SUBSEQUENT ONE IS - 250-START-CARD DOES NOT DUPLICATE
006380*   260-ADD-FILE'S OVERFLOW CHECK OR TABLE-FILING LOGIC.
006390 250-EXIT.
006400     EXIT.
006410*
006420*   SECTION 260 - FILE THE CURRENT KGSORT RECORD'S NAME UNDER THE
006430*   CARD NOW OPEN. THE 20-SLOT CEILING IS WS-PENDING-CARD'S, NOT
006440*   AN ARBITRARY CHOICE - SEE THE CARD-RECORD COMMENT ABOVE.
006450 260-ADD-FILE.
006460*   REQ B-0717 - OVERFLOW IS LOGGED AND THE EXTRA FILE NAME IS
006470*   DROPPED RATHER THAN ABENDING THE WHOLE RUN.
006480     IF WS-CARD-FILE-COUNT EQUAL 20
006490         DISPLAY "KATGEN - CARD PREFIX " WS-CARD-PREFIX
006500             " EXCEEDS 20 FILES, EXTRA FILES DROPPED"
006510             UPON CONSOLE
006520         GO TO 260-EXIT.
006530     ADD 1 TO WS-CARD-FILE-COUNT.
006540     SET PND-IDX TO WS-CARD-FILE-COUNT.
006550     MOVE SRTD-FILE-NAME TO WS-PENDING-FILE-NAME(PND-IDX).
006560 260-EXIT.
006570     EXIT.
006580*
006590*   SECTION 270 - A CARD IS COMPLETE. ASSIGN ITS TOTAL-POSITION,
006600*   RESOLVE LETTER/TRAY, AND WRITE THE CARD-RECORD (BATCH FLOW
006610*   RECORD-GENERATION STEPS 6 THROUGH 10).
006620 270-CLOSE-CARD.
006630     ADD 1 TO WS-TOTAL-POSITION.
006640*   WS-TOTAL-POSITION IS NEVER RESET MID-RUN - IT COUNTS CARDS FOR
006650*   THE WHOLE KGSORT FILE, ONE INCREMENT PER CLOSED CARD.
006660     MOVE WS-TOTAL-POSITION TO TOTAL-POSITION.
006670     PERFORM 405-EXTRACT-RECORD-ID THRU 405-EXIT.
006680     PERFORM 420-RESOLVE-LETTER    THRU 420-EXIT.
006690     PERFORM 430-RESOLVE-TRAY      THRU 430-EXIT.
006700     MOVE WS-CARD-FILE-COUNT TO FILE-COUNT.
006710*   FILE-COUNT IS SET FROM THE WORKING COUNTER BEFORE THE MOVE
006720*   OF THE NAMES THEMSELVES, SO AN OVERFLOW-TRUNCATED CARD STILL
006730*   REPORTS THE CAPPED COUNT, NOT THE TRUE ONE.
006740     PERFORM 440-MOVE-FILE-NAMES   THRU 440-EXIT.
006750     WRITE CARD-RECORD.
006760*   KGOUT IS FIXED BLOCK, RECORDING MODE F - NO RECORD-LENGTH
006770*   PREFIX IS WRITTEN, SO KATPROC MUST OPEN IT WITH THE SAME
006780*   RECORD CONTAINS 1661 CHARACTERS CLAUSE AS THIS FD.
006790 270-EXIT.
006800     EXIT.
006810*
006820*   SECTION 405 - RENDER WS-CARD-PREFIX AS A DECIMAL STRING WITH
006830*   NO LEADING ZEROS INTO RECORD-ID (BATCH FLOW RECORD-GENERATION
006840*   STEP 9).
006850 405-EXTRACT-RECORD-ID.
006860     MOVE WS-CARD-PREFIX TO WS-RECORD-ID-NUM.
006870*   WS-RECORD-ID-NUM IS THE SAME PREFIX THAT OPENED THIS CARD AT
006880*   250-START-CARD, NOT TOTAL-POSITION - RECORD-ID AND
006890*   TOTAL-POSITION ARE TWO DIFFERENT NUMBERS ON THE SAME RECORD.
006900     MOVE SPACES TO RECORD-ID.
006910     MOVE 1 TO WS-TRIM-POINTER.
006920     MOVE 1 TO WS-EDIT-POSITION.
006930*   WS-RECORD-ID-NUM IS EDITED PIC ZZZZZ9 SO ANY LEADING ZERO
006940*   POSITIONS COME BACK AS SPACES - THIS LOOP SKIPS THOSE SPACES
006950*   BEFORE COPYING DIGITS, GIVING A TRUE "NO LEADING ZEROS" VALUE
006960*   EVEN WHEN THE PREFIX IS EXACTLY SIX DIGITS (REQ B-1024).
006970 407-SKIP-LEADING-SPACE.
006980     IF WS-EDIT-POSITION GREATER 6
006990         GO TO 409-COPY-DIGITS.
007000     IF WS-RECORD-ID-CHAR(WS-EDIT-POSITION) EQUAL SPACE
007010         ADD 1 TO WS-EDIT-POSITION
007020         GO TO 407-SKIP-LEADING-SPACE.
007030 409-COPY-DIGITS.
007040*   409-COPY-DIGITS IS A FALL-THROUGH LABEL, NOT A SEPARATE
007050*   SEGMENT - IT EXISTS SO 407-SKIP-LEADING-SPACE HAS SOMEWHERE
007060*   TO GO TO ONCE IT HAS SKIPPED PAST THE LAST LEADING SPACE.
007070 411-COPY-LOOP.
007080     IF WS-EDIT-POSITION GREATER 6
007090         GO TO 405-EXIT.
007100     MOVE WS-RECORD-ID-CHAR(WS-EDIT-POSITION)
007110         TO RECORD-ID(WS-TRIM-POINTER:1).
007120     ADD 1 TO WS-TRIM-POINTER.
007130     ADD 1 TO WS-EDIT-POSITION.
007140     GO TO 411-COPY-LOOP.
007150 405-EXIT.
007160     EXIT.
007170*
007180*   SECTION 420 - FIND THE LETTER-INDEX ENTRY WITH THE GREATEST
007190*   START-POSITION NOT GREATER THAN TOTAL-POSITION (BR-2).
007200 420-RESOLVE-LETTER.
007210     MOVE ZERO TO WS-BEST-LETTER-IDX.
007220*   ZERO IS THE "NOTHING QUALIFIED YET" SENTINEL THE SCAN BELOW
007230*   TESTS AT 429-APPLY-LETTER.
007240     MOVE ZERO TO WS-SCAN-IDX.
007250*   REQ B-0564 - THIS IS A PLAIN LINEAR SCAN, NOT A BINARY
007260*   SEARCH. A BINARY SEARCH MISRESOLVED THE BOUNDARY CASE AT
007270*   LETTER "Z" AND WAS REPLACED; DO NOT CHANGE THIS BACK WITHOUT
007280*   RE-TESTING THAT CASE.
007290 425-SCAN-LETTER-LOOP.
007300     ADD 1 TO WS-SCAN-IDX.
007310     IF WS-SCAN-IDX GREATER WS-LETTER-COUNT
007320         GO TO 429-APPLY-LETTER.
007330     IF LTR-START-POSITION(WS-SCAN-IDX) NOT GREATER
007340         WS-TOTAL-POSITION
007350             MOVE WS-SCAN-IDX TO WS-BEST-LETTER-IDX.
007360     GO TO 425-SCAN-LETTER-LOOP.
007370 429-APPLY-LETTER.
007380*   WS-BEST-LETTER-IDX STILL ZERO MEANS NO LETTER-INDEX ENTRY
007390*   STARTS AT OR BEFORE THIS CARD - LEAVE THE FIELDS BLANK/ZERO
007400*   RATHER THAN GUESSING.
007410     IF WS-BEST-LETTER-IDX EQUAL ZERO
007420         MOVE SPACE TO LETTER-NAME
007430         MOVE ZERO  TO LETTER-POSITION
007440     ELSE
007450         MOVE LTR-LETTER(WS-BEST-LETTER-IDX) TO LETTER-NAME
007460         COMPUTE LETTER-POSITION =
007470*   LETTER-POSITION IS THE CARD'S ONE-UP OFFSET WITHIN ITS OWN
007480*   LETTER'S RUN - THE FIRST CARD OF A LETTER IS POSITION 1, NOT
007490*   ITS RAW TOTAL-POSITION VALUE.
007500             WS-TOTAL-POSITION -
007510             LTR-START-POSITION(WS-BEST-LETTER-IDX) + 1.
007520 420-EXIT.
007530     EXIT.
007540*
007550*   SECTION 430 - SAME LOOKUP AGAINST THE TRAY TABLE. WHEN NO
007560*   KGTRY FILE EXISTS THE TABLE IS EMPTY AND THE FIELDS STAY
007570*   BLANK/ZERO.
007580 430-RESOLVE-TRAY.
007590     MOVE ZERO TO WS-BEST-TRAY-IDX.
007600*   SAME SENTINEL CONVENTION AS WS-BEST-LETTER-IDX ABOVE.
007610     MOVE ZERO TO WS-SCAN-IDX.
007620 435-SCAN-TRAY-LOOP.
007630     ADD 1 TO WS-SCAN-IDX.
007640     IF WS-SCAN-IDX GREATER WS-TRAY-COUNT
007650         GO TO 439-APPLY-TRAY.
007660     IF TRY-START-POSITION(WS-SCAN-IDX) NOT GREATER
007670         WS-TOTAL-POSITION
007680             MOVE WS-SCAN-IDX TO WS-BEST-TRAY-IDX.
007690     GO TO 435-SCAN-TRAY-LOOP.
007700 439-APPLY-TRAY.
007710*   SAME ZERO-MEANS-NO-MATCH RULE AS 429-APPLY-LETTER ABOVE -
007720*   WHEN WS-TRAY-COUNT IS ZERO THIS ALWAYS FALLS TO THE BLANK
007730*   BRANCH, WHICH IS EXACTLY WHAT BR-2 REQUIRES FOR A MISSING
007740*   KGTRY FILE.
007750     IF WS-BEST-TRAY-IDX EQUAL ZERO
007760         MOVE SPACES TO TRAY-NAME
007770         MOVE ZERO   TO TRAY-POSITION
007780     ELSE
007790         MOVE TRY-NAME(WS-BEST-TRAY-IDX) TO TRAY-NAME
007800         COMPUTE TRAY-POSITION =
007810*   TRAY-POSITION IS THE SAME KIND OF ONE-UP OFFSET, BUT WITHIN
007820*   THE TRAY'S OWN RUN OF CARDS RATHER THAN THE LETTER'S.
007830             WS-TOTAL-POSITION -
007840             TRY-START-POSITION(WS-BEST-TRAY-IDX) + 1.
007850 430-EXIT.
007860     EXIT.
007870*
007880*   SECTION 440 - COPY THE COMPLETED CARD'S FILE NAMES OUT OF
007890*   WS-PENDING-CARD AND INTO CARD-RECORD'S FILE-NAME-ENTRY TABLE.
007900*   THE TWO TABLES SHARE THE SAME 20-SLOT SHAPE SO THE INDEXES
007910*   TRACK EACH OTHER ONE FOR ONE.
007920 440-MOVE-FILE-NAMES.
007930     MOVE ZERO TO WS-SCAN-IDX.
007940 445-MOVE-LOOP.
007950     ADD 1 TO WS-SCAN-IDX.
007960     IF WS-SCAN-IDX GREATER WS-CARD-FILE-COUNT
007970         GO TO 440-EXIT.
007980     SET FNE-IDX TO WS-SCAN-IDX.
007990*   FNE-IDX AND PND-IDX ARE SET TO THE SAME VALUE EVERY PASS -
008000*   THE TWO TABLES ARE WALKED IN LOCKSTEP, SLOT FOR SLOT.
008010     SET PND-IDX TO WS-SCAN-IDX.
008020     MOVE WS-PENDING-FILE-NAME(PND-IDX) TO FILE-NAME(FNE-IDX).
008030     GO TO 445-MOVE-LOOP.
008040 440-EXIT.
008050     EXIT.
008060*
008070*   SECTION 900 - CLOSE THE FOUR FILES STILL OPEN AT THIS POINT.
008080*   KGCNTL WAS ALREADY CLOSED BACK AT SECTION 100 AND IS NOT
008090*   REPEATED HERE.
008100 900-CLOSE-FILES.
008110     CLOSE KGLTR.
008120*   KGLTR/KGTRY/KGSORT/KGOUT ARE CLOSED IN OPEN ORDER, HOUSE
008130*   STYLE, SAME AS EVERY OTHER PROGRAM IN THIS LIBRARY.
008140     CLOSE KGTRY.
008150     CLOSE KGSORT.
008160     CLOSE KGOUT.
008170 900-EXIT.
008180     EXIT.
008190*   END OF PROGRAM - CONTROL RETURNS TO THE RUN SHEET'S NEXT STEP,
008200*   WHICH HANDS KGOUT TO KATPROC AS KPCARD.
008210 END-OF-JOB.
