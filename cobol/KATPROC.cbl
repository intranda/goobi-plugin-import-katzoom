000010KATPROC     V0004CA
000020*
000030************************************************************************
000040*        LIBRARY DIGITIZATION SERVICES - SYSTEMS UNIT
000050*   THIS SOURCE IS MAINTAINED BY THE SYSTEMS UNIT. CHANGES MUST BE
000060*   LOGGED IN THE CHANGE-LOG BELOW AND REVIEWED BY THE UNIT LEAD.
000070************************************************************************
000080*
000090*   THIS PROGRAM TURNS A CALLER-SELECTED SUBSET OF THE CARD-RECORD
000100*   LISTING BUILT BY KATGEN (KPCARD) INTO NUMBERED DIGITIZATION
000110*   PROCESSES. EACH SELECTED CARD-RECORD BECOMES ONE PROCESS-TITLE
000120*   OF THE FORM "B" PLUS ITS TOTAL-POSITION ZERO-PADDED TO EIGHT
000130*   DIGITS, ONE DESTINATION PAGE FILE NAME PER IMAGE FILE LISTED
000140*   ON THE CARD-RECORD, AND A PROCESS-RECORD DESCRIBING THE PAGE
000150*   SET (KPOUT).
000160*
000170*   SINCE THIS SHOP'S COBOL HAS NO IN-PROGRAM FACILITY TO COPY A
000180*   DISK FILE FROM ONE FOLDER TO ANOTHER, THE ACTUAL IMAGE COPY IS
000190*   LEFT TO THE FOLLOWING JOB STEP: THIS PROGRAM PUNCHES ONE "CC"
000200*   CONTROL CARD PER PAGE TO KPCOPY NAMING THE SOURCE FILE AND ITS
000210*   DESTINATION, IN THE SAME MANNER DISKPCH ONCE PUNCHED ITS
000220*   "CC CHANGE" CARDS FOR THE CATALOGUER STEP. A SECOND CONTROL
000230*   FILE, KPSTRU, CARRIES ONE "SC" CARD PER PAGE REGISTERING THE
000240*   PHYSICAL PAGE UNIT AGAINST THE PROCESS'S STRUCTURE.
000250*
000260*   THIS PROGRAM NEVER TOUCHES THE IMAGE FILES THEMSELVES, ONLY
000270*   THEIR NAMES - IT DOES NOT VERIFY A SOURCE FILE NAMED ON A
000280*   CARD-RECORD ACTUALLY EXISTS ON DISK. A MISSING IMAGE IS
000290*   CAUGHT BY THE FOLLOWING JOB STEP WHEN IT TRIES THE ACTUAL COPY.
000300*
000310 IDENTIFICATION DIVISION.
000320 PROGRAM-ID. "KATPROC".
000330 AUTHOR. R J FENWICK.
000340 INSTALLATION. LIBRARY DIGITIZATION SERVICES.
000350 DATE-WRITTEN. 04/18/86.
000360 DATE-COMPILED.
000370 SECURITY. UNCLASSIFIED. INTERNAL USE WITHIN SYSTEMS UNIT ONLY.
000380*
000390*   CHANGE-LOG
000400*   DATE      INIT  REQ NO   DESCRIPTION
000410*   --------  ----  -------  ------------------------------------
000420*   04/18/86  RJF   B-0448   ORIGINAL PROGRAM WRITTEN, ADAPTED
000430*                            FROM THE DISKPCH DISK-TO-PUNCH LOOP.
000440*   10/02/86  RJF   B-0481   "CC" CONTROL CARD FORMAT ALIGNED TO
000450*                            THE CATALOGUER STEP'S EXPECTATIONS.
000460*   05/26/88  TLK   B-0565   ADDED "SC" STRUCTURE CARD OUTPUT -
000470*                            PAGE REGISTRATION WAS PREVIOUSLY
000480*                            DONE BY HAND BY THE CATALOGUER.
000490*   11/10/89  TLK   B-0603   ONLY RECORD-IDS LISTED ON KPSEL ARE
000500*                            NOW PROCESSED (WAS EVERY KPCARD
000510*                            RECORD). SEE 510 BELOW.
000520*   02/27/91  DMH   B-0691   DESTINATION FILE EXTENSION NOW TAKEN
000530*                            FROM THE SOURCE FILE NAME RATHER
000540*                            THAN ASSUMED ".TIF".
000550*   08/08/92  DMH   B-0718   PAGE-COUNT OVERFLOW (MORE THAN 20
000560*                            PAGES) NOW DISPLAYS A WARNING AND
000570*                            TRUNCATES INSTEAD OF ABENDING.
000580*   04/15/94  PAS   B-0793   KPSEL LOAD NOW SKIPS BLANK LINES.
000590*   01/09/96  PAS   B-0836   MINOR CLEANUP OF PARAGRAPH NAMES.
000600*   06/11/97  CLW   B-0871   SELECTED-RECORD TABLE SIZE RAISED
000610*                            500 TO 2000 FOR LARGE BATCH RERUNS.
000620*   10/02/98  CLW   B-0903   YEAR-2000 REVIEW - KPOUT AND KPCOPY
000630*                            CARRY NO TWO-DIGIT YEAR FIELDS. NO
000640*                            CHANGE REQUIRED. SIGNED OFF BY TLK.
000650*   03/25/99  CLW   B-0904   Y2K SIGN-OFF FILED WITH SYSTEMS UNIT.
000660*   07/14/00  MNO   B-0947   ADDED SECURITY PARAGRAPH PER AUDIT
000670*                            FINDING 00-118.
000680*   11/30/01  MNO   B-0983   DEST FOLDER NAME NOW BUILT FROM
000690*                            PROCESS-TITLE PER THE REVISED MEDIA
000700*                            FOLDER NAMING STANDARD.
000710*   05/02/03  EJS   B-1025   PAGE SEQUENCE NUMBER NOW ALWAYS TWO
000720*                            DIGITS (WAS BLANK-PADDED FOR PAGES
000730*                            1-9 ON SOME RUNS).
000740*   08/09/26  KAT   B-1102   WS-DEST-FOLDER WAS BUILT FROM THE
000750*                            ONE-BYTE "b" PREFIX INSTEAD OF THE
000760*                            FULL PROCESS-TITLE, SO EVERY PROCESS
000770*                            COLLIDED IN ONE MEDIA FOLDER. FIXED
000780*                            AT 530 BELOW. ALSO EXPANDED COMMENTS
000790*                            PER UNIT LEAD REQUEST.
000800*
000810 ENVIRONMENT DIVISION.
000820 CONFIGURATION SECTION.
000830 SOURCE-COMPUTER. SYSTEMS-UNIT-HOST.
000840 OBJECT-COMPUTER. SYSTEMS-UNIT-HOST.
000850 SPECIAL-NAMES.
000860     C01 IS TOP-OF-FORM
000870     CLASS KP-DIGIT-CLASS IS "0" THRU "9"
000880     UPSI-0 IS KP-RERUN-SWITCH.
000890*   KP-DIGIT-CLASS/KP-RERUN-SWITCH ARE NOT REFERENCED BELOW - SEE
000900*   THE SAME NOTE IN KATGEN, THIS SHOP'S PROGRAMS CARRY A
000910*   STANDARD SPECIAL-NAMES BLOCK WHETHER OR NOT A GIVEN PROGRAM
000920*   HAS ANY USE FOR EVERY CLAUSE IN IT.
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950*   FIVE FILES - ONE CARD-RECORD LISTING AND ONE SELECTION LIST
000960*   IN, THREE CONTROL/OUTPUT FILES OUT. KPCARD IS FIXED BLOCK
000970*   SEQUENTIAL TO MATCH KATGEN'S KGOUT; THE REST ARE LINE
000980*   SEQUENTIAL PUNCH-CARD-STYLE TEXT FILES.
000990     SELECT KPCARD ASSIGN TO DISK
001000         ORGANIZATION IS SEQUENTIAL
001010         FILE STATUS IS WS-KPCARD-STATUS.
001020     SELECT KPSEL  ASSIGN TO DISK
001030         ORGANIZATION IS LINE SEQUENTIAL
001040         FILE STATUS IS WS-KPSEL-STATUS.
001050     SELECT KPOUT  ASSIGN TO DISK
001060         ORGANIZATION IS SEQUENTIAL
001070         FILE STATUS IS WS-KPOUT-STATUS.
001080     SELECT KPCOPY ASSIGN TO DISK
001090         ORGANIZATION IS LINE SEQUENTIAL
001100         FILE STATUS IS WS-KPCOPY-STATUS.
001110     SELECT KPSTRU ASSIGN TO DISK
001120         ORGANIZATION IS LINE SEQUENTIAL
001130         FILE STATUS IS WS-KPSTRU-STATUS.
001140 DATA DIVISION.
001150 FILE SECTION.
001160*   KPCARD IS KATGEN'S KGOUT VERBATIM - CARD-RECORD'S LAYOUT
001170*   MUST STAY IN STEP WITH KATGEN'S COPY OF THE SAME RECORD.
001180 FD  KPCARD
001190     LABEL RECORDS ARE STANDARD
001200     RECORDING MODE IS F
001210     BLOCK CONTAINS 0 RECORDS
001220     RECORD CONTAINS 1661 CHARACTERS
001230     VALUE OF ID IS "KGOUT"
001240     DATA RECORD IS CARD-RECORD.
001250 01  CARD-RECORD.
001260     05  RECORD-ID                PIC X(10).
001270     05  TOTAL-POSITION            PIC 9(06).
001280     05  LETTER-NAME               PIC X(01).
001290     05  LETTER-POSITION           PIC 9(06).
001300     05  TRAY-NAME                 PIC X(30).
001310     05  TRAY-POSITION             PIC 9(06).
001320     05  FILE-COUNT                PIC 9(02).
001330*   FILE-COUNT IS KATGEN'S ORIGINAL COUNT OF IMAGE FILES ON THIS
001340*   CARD - MAY EXCEED 20, IN WHICH CASE 535-PAGE-LOOP BELOW DROPS
001350*   THE OVERFLOW RATHER THAN SUBSCRIPTING PAST THE TABLE.
001360     05  FILE-NAME-ENTRY OCCURS 20 TIMES
001370                         INDEXED BY FNE-IDX.
001380         10  FILE-NAME             PIC X(80).
001390*   KPSEL IS THE CALLER'S LIST OF RECORD-IDS TO PROCESS - THE
001400*   "ONLY RECORDS EXPLICITLY SUPPLIED" BUSINESS RULE. THIS FILE
001410*   IS NOT BUILT BY ANY OTHER PROGRAM IN THIS LIBRARY.
001420 FD  KPSEL
001430     LABEL RECORDS ARE STANDARD
001440     VALUE OF ID IS "KPSEL".
001450 01  SELECT-CARD-ENTRY.
001460*   SELECT-CARD-ENTRY IS ONE RECORD-ID PER LINE, LEFT-JUSTIFIED -
001470*   THE TRAILING 70 BYTES ARE FILLER, NOT A SECOND DATA FIELD.
001480     05  SEL-RECORD-ID             PIC X(10).
001490     05  FILLER                   PIC X(70).
001500*   KPOUT - THIS PROGRAM'S PROCESS-RECORD OUTPUT, ONE PER
001510*   SELECTED CARD, FOR WHATEVER DOWNSTREAM CATALOGUING STEP
001520*   CONSUMES IT.
001530 FD  KPOUT
001540     LABEL RECORDS ARE STANDARD
001550     RECORDING MODE IS F
001560     BLOCK CONTAINS 0 RECORDS
001570     RECORD CONTAINS 1611 CHARACTERS
001580     VALUE OF ID IS "KPOUT"
001590     DATA RECORD IS PROCESS-RECORD.
001600 01  PROCESS-RECORD.
001610*   PROCESS-TITLE IS THE NINE-CHARACTER "b" + 8-DIGIT KEY THIS
001620*   WHOLE PROCESS IS FILED UNDER - SEE SECTION 520.
001630     05  PROCESS-TITLE             PIC X(09).
001640*   PAGE-COUNT IS CAPPED AT 20 EVEN IF FILE-COUNT WAS HIGHER -
001650*   SEE 560-WRITE-PROCESS-RECORD.
001660     05  PAGE-COUNT                PIC 9(02).
001670     05  PAGE-FILE-NAME-ENTRY OCCURS 20 TIMES
001680*   PAGE-FILE-NAME-ENTRY MIRRORS FILE-NAME-ENTRY ABOVE BUT HOLDS
001690*   THE DESTINATION NAMES BUILT BY THIS PROGRAM, NOT THE SOURCE
001700*   NAMES ORIGINALLY RECORDED BY KATGEN.
001710                              INDEXED BY PFE-IDX.
001720         10  PAGE-FILE-NAME        PIC X(80).
001730*   KPCOPY IS THE "CC" CONTROL FILE HANDED TO THE FOLLOWING JOB
001740*   STEP, WHICH ACTUALLY PERFORMS THE DISK COPY THIS PROGRAM HAS
001750*   NO FACILITY TO DO ITSELF.
001760 FD  KPCOPY
001770     LABEL RECORDS ARE STANDARD
001780     VALUE OF ID IS "KPCOPY".
001790 01  COPY-CARD-ENTRY.
001800     05  CCE-CARD-TYPE             PIC X(02) VALUE "CC".
001810     05  FILLER                   PIC X(01).
001820     05  CCE-SOURCE-FILE           PIC X(80).
001830     05  FILLER                   PIC X(01).
001840     05  CCE-DEST-FOLDER           PIC X(80).
001850*   CCE-DEST-FOLDER IS THE SAME WS-DEST-FOLDER VALUE ON EVERY CARD
001860*   FOR THIS PROCESS - BUILT ONCE AT 530, NOT REBUILT PER PAGE.
001870     05  FILLER                   PIC X(01).
001880     05  CCE-DEST-FILE-NAME        PIC X(80).
001890     05  FILLER                   PIC X(04).
001900*   KPSTRU IS THE "SC" CONTROL FILE REGISTERING EACH PAGE AGAINST
001910*   ITS PROCESS'S PHYSICAL STRUCTURE - REQ B-0565, ONCE A MANUAL
001920*   CATALOGUER STEP.
001930 FD  KPSTRU
001940     LABEL RECORDS ARE STANDARD
001950     VALUE OF ID IS "KPSTRU".
001960 01  STRUCTURE-CARD-ENTRY.
001970     05  SCE-CARD-TYPE             PIC X(02) VALUE "SC".
001980     05  FILLER                   PIC X(01).
001990     05  SCE-PROCESS-TITLE         PIC X(09).
002000     05  FILLER                   PIC X(01).
002010     05  SCE-PAGE-SEQUENCE         PIC 9(02).
002020*   SCE-PAGE-SEQUENCE IS THE SAME TWO-DIGIT NUMBER USED IN THE
002030*   PAGE FILE NAME ITSELF - REQ B-1025 MADE THIS ALWAYS TWO DIGITS.
002040     05  FILLER                   PIC X(01).
002050     05  SCE-PAGE-FILE-NAME        PIC X(80).
002060     05  FILLER                   PIC X(01).
002070*   SCE-UNIT-TYPE-FLAG IS ALWAYS "B" (BOUND BOOK) ON THIS RUN -
002080*   THERE IS NO OTHER PHYSICAL UNIT TYPE THIS LIBRARY CATALOGUES
002090*   TODAY, BUT THE 88-LEVEL IS KEPT IN CASE A FUTURE UNIT TYPE IS
002100*   ADDED.
002110     05  SCE-UNIT-TYPE-FLAG        PIC X(01) VALUE "B".
002120         88  SCE-BOUND-BOOK-UNIT       VALUE "B".
002130     05  FILLER                   PIC X(04).
002140 WORKING-STORAGE SECTION.
002150*   FILE STATUS BYTES - ONE PER FILE, SET ON EVERY OPEN/READ/
002160*   WRITE BUT NOT ACTIVELY TESTED ANYWHERE IN THIS PROGRAM; A
002170*   FAILURE ON ANY OF THEM WOULD ABEND THE RUN ON THIS HOST.
002180 77  WS-KPCARD-STATUS             PIC X(02) VALUE ZEROES.
002190 77  WS-KPSEL-STATUS              PIC X(02) VALUE ZEROES.
002200 77  WS-KPOUT-STATUS              PIC X(02) VALUE ZEROES.
002210 77  WS-KPCOPY-STATUS             PIC X(02) VALUE ZEROES.
002220 77  WS-KPSTRU-STATUS             PIC X(02) VALUE ZEROES.
002230*   WS-EOF-SWITCH IS REUSED BY SECTIONS 110 AND 200, EACH
002240*   RESETTING IT TO ZERO BEFORE ITS OWN READ LOOP.
002250 77  WS-EOF-SWITCH                PIC 9(01) COMP VALUE ZERO.
002260*   WS-SELECTED-COUNT IS THE OCCURS DEPENDING ON COUNT FOR
002270*   WS-SELECTED-TABLE BELOW.
002280 77  WS-SELECTED-COUNT            PIC 9(04) COMP VALUE ZERO.
002290*   WS-SELECTED-SWITCH IS SET BY 510-CHECK-SELECTED AND TESTED
002300*   RIGHT AFTER IN 200-PROCESS-CARDS.
002310 77  WS-SELECTED-SWITCH           PIC 9(01) COMP VALUE ZERO.
002320*   WS-SCAN-IDX IS A GENERAL-PURPOSE SUBSCRIPT SHARED ACROSS
002330*   SECTIONS 510, 530, 540, AND 560 - NONE OF THEM NEST.
002340 77  WS-SCAN-IDX                  PIC 9(03) COMP VALUE ZERO.
002350*   WS-PAGE-SEQ IS THE COMP WORKING COPY OF THE PAGE NUMBER
002360*   WITHIN THE CURRENT PROCESS, USED FOR ARITHMETIC AND FOR
002370*   SCE-PAGE-SEQUENCE.
002380 77  WS-PAGE-SEQ                  PIC 9(02) COMP VALUE ZERO.
002390*   WS-PAGE-SEQ-DISPLAY IS THE DISPLAY-USAGE TWIN OF WS-PAGE-SEQ -
002400*   SEE THE NOTE AT SECTION 530 FOR WHY BOTH EXIST.
002410 77  WS-PAGE-SEQ-DISPLAY          PIC 9(02) VALUE ZERO.
002420*   WS-EXT-START IS THE COLUMN OF THE LAST "." IN THE SOURCE FILE
002430*   NAME, SET BY SECTION 540, ZERO IF NONE WAS FOUND.
002440 77  WS-EXT-START                 PIC 9(02) COMP VALUE ZERO.
002450*   WS-NAME-LEN IS THE FIXED WIDTH OF A FILE-NAME/SOURCE-FILE
002460*   FIELD - CARRIED AS A VARIABLE RATHER THAN A LITERAL SO THE
002470*   DOT-SCAN LOOP AT 540 READS CLEANLY.
002480 77  WS-NAME-LEN                  PIC 9(02) COMP VALUE 80.
002490*   WS-TITLE-NUM IS UNUSED TODAY - CARRIED OVER FROM AN EARLIER
002500*   DRAFT OF THIS PROGRAM THAT BUILT THE TITLE DIGITS SEPARATELY
002510*   BEFORE WS-PROCESS-TITLE-BUILD TOOK OVER THE JOB.
002520 01  WS-TITLE-NUM                 PIC 9(08) VALUE ZERO.
002530*   WS-SELECTED-TABLE IS LOADED ONCE AT SECTION 110 AND SCANNED
002540*   LINEARLY FOR EVERY KPCARD RECORD AT SECTION 510 - 2000 SLOTS
002550*   WAS JUDGED AMPLE FOR ANY ONE CALLER'S SELECTION LIST.
002560 01  WS-SELECTED-TABLE.
002570     05  WS-SELECTED-ENTRY OCCURS 1 TO 2000 TIMES
002580                           DEPENDING ON WS-SELECTED-COUNT
002590                           INDEXED BY SEL-IDX.
002600         10  WS-SELECTED-RECORD-ID PIC X(10).
002610     05  FILLER                   PIC X(04).
002620*   WS-PAGE-NAME-TABLE HOLDS THE DESTINATION FILE NAMES BUILT AT
002630*   SECTION 530 FOR THE CARD CURRENTLY BEING PROCESSED.
002640 01  WS-PAGE-NAME-TABLE.
002650     05  WS-PAGE-NAME-ENTRY OCCURS 20 TIMES
002660                           INDEXED BY PNM-IDX.
002670         10  WS-PAGE-NAME          PIC X(80).
002680     05  FILLER                   PIC X(04).
002690*   WS-SOURCE-FILE-AREA/WS-SOURCE-CHAR-VIEW GIVE 540-FIND-
002700*   EXTENSION A COLUMN-BY-COLUMN VIEW OF THE CURRENT SOURCE FILE
002710*   NAME TO SCAN FOR THE LAST ".".
002720 01  WS-SOURCE-FILE-AREA.
002730     05  WS-SOURCE-FILE-NAME       PIC X(80).
002740 01  WS-SOURCE-CHAR-VIEW REDEFINES WS-SOURCE-FILE-AREA.
002750*   THE REDEFINES GIVES 540-FIND-EXTENSION A ONE-BYTE-AT-A-TIME
002760*   VIEW OF THE SAME 80 BYTES WITHOUT A SEPARATE MOVE.
002770     05  WS-SOURCE-CHAR           PIC X OCCURS 80 TIMES.
002780*   WS-PROCESS-TITLE-BUILD IS THE NINE-CHARACTER PROCESS TITLE,
002790*   BUILT ONCE PER CARD AT SECTION 520 AND READ BY EVERY
002800*   SUBSEQUENT SECTION FOR THAT CARD - IT IS NEVER REBUILT MID-
002810*   CARD, SO ALL ITS PAGES AND CARDS SHARE THE SAME TITLE.
002820 01  WS-PROCESS-TITLE-BUILD.
002830     05  WS-TITLE-PREFIX           PIC X(01) VALUE "b".
002840     05  WS-TITLE-DIGITS           PIC 9(08).
002850 01  WS-PROCESS-TITLE-VIEW REDEFINES WS-PROCESS-TITLE-BUILD.
002860     05  FILLER                   PIC X(09).
002870*   WS-PROCESS-TITLE-VIEW EXISTS ONLY SO OTHER PROGRAMS IN THIS
002880*   LIBRARY CAN COPY THE SAME REDEFINES PATTERN IF THEY EVER NEED
002890*   A WHOLE-FIELD VIEW OF A PROCESS-TITLE.
002900*   WS-RUN-DATE-FIELDS/ALT ARE THE SAME SHOP-STANDARD YYMMDD
002910*   SPLIT CARRIED IN KATDISC AND KATGEN - UNUSED HERE TODAY, KEPT
002920*   FOR CONSISTENCY ACROSS THE LIBRARY'S PROGRAMS.
002930 01  WS-RUN-DATE-FIELDS.
002940     05  WS-RUN-DATE              PIC 9(06) VALUE ZEROES.
002950     05  FILLER                  PIC X(04) VALUE SPACES.
002960 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
002970     05  WS-RUN-YY                PIC 9(02).
002980     05  WS-RUN-MM                PIC 9(02).
002990     05  WS-RUN-DD                PIC 9(02).
003000     05  FILLER                  PIC X(04).
003010*   WS-DEST-FOLDER-AREA HOLDS THE MEDIA FOLDER PATH BUILT ONCE
003020*   PER CARD AT SECTION 530 AND REUSED FOR EVERY "CC" CARD
003030*   PUNCHED FOR THAT CARD'S PAGES.
003040 01  WS-DEST-FOLDER-AREA.
003050     05  WS-DEST-FOLDER           PIC X(80) VALUE SPACES.
003060     05  FILLER                   PIC X(04) VALUE SPACES.
003070 PROCEDURE DIVISION.
003080*   MAINLINE - LOAD THE SELECTION LIST, WALK KPCARD ONCE BUILDING
003090*   A PROCESS FOR EVERY SELECTED RECORD, THEN CLOSE EVERYTHING.
003100 000-MAINLINE SECTION.
003110 000-START.
003120     PERFORM 100-OPEN-FILES      THRU 100-EXIT.
003130     PERFORM 110-LOAD-SELECTED   THRU 110-EXIT.
003140     PERFORM 200-PROCESS-CARDS   THRU 200-EXIT.
003150     PERFORM 900-CLOSE-FILES     THRU 900-EXIT.
003160     STOP RUN.
003170*
003180*   SECTION 100 - OPEN EVERYTHING UP FRONT. KPCARD IS KATGEN'S
003190*   KGOUT; KPSEL IS BUILT BY WHATEVER CALLED THIS RUN, NOT BY
003200*   ANY OTHER PROGRAM IN THIS LIBRARY.
003210 100-OPEN-FILES.
003220     OPEN INPUT KPCARD.
003230     OPEN INPUT KPSEL.
003240     OPEN OUTPUT KPOUT.
003250     OPEN OUTPUT KPCOPY.
003260     OPEN OUTPUT KPSTRU.
003270 100-EXIT.
003280     EXIT.
003290*
003300*   SECTION 110 - LOAD THE CALLER-SUPPLIED LIST OF RECORD-IDS TO
003310*   BE PROCESSED (BUSINESS RULES PROCESS-GENERATION, "ONLY
003320*   RECORDS EXPLICITLY SUPPLIED").
003330 110-LOAD-SELECTED.
003340     MOVE ZERO TO WS-EOF-SWITCH.
003350     MOVE ZERO TO WS-SELECTED-COUNT.
003360*   WS-SELECTED-COUNT IS RESET TO ZERO HERE EVEN THOUGH IT WAS
003370*   ALREADY ZERO AT LOAD TIME - GUARDS AGAINST A FUTURE CALLER
003380*   RUNNING 110 A SECOND TIME WITHOUT RESTARTING THE PROGRAM.
003390 115-READ-SELECTED-LOOP.
003400     IF WS-EOF-SWITCH NOT EQUAL ZERO
003410         GO TO 110-EXIT.
003420     READ KPSEL
003430         AT END
003440             MOVE 1 TO WS-EOF-SWITCH
003450             GO TO 115-READ-SELECTED-LOOP.
003460*   REQ B-0793 - A BLANK LINE ON KPSEL IS SKIPPED RATHER THAN
003470*   LOADED AS A SPURIOUS EMPTY RECORD-ID.
003480     IF SEL-RECORD-ID EQUAL SPACES
003490         GO TO 115-READ-SELECTED-LOOP.
003500     ADD 1 TO WS-SELECTED-COUNT.
003510*   THE TABLE GROWS BY ONE ENTRY PER NON-BLANK KPSEL LINE, UP TO
003520*   THE 2000-SLOT CEILING SET BY REQ B-0871.
003530     SET SEL-IDX TO WS-SELECTED-COUNT.
003540*   SEL-IDX IS SET TO THE NEW COUNT, NOT INCREMENTED SEPARATELY -
003550*   THE INDEX AND THE COUNT ARE KEPT IN STEP BY DESIGN.
003560     MOVE SEL-RECORD-ID TO WS-SELECTED-RECORD-ID(SEL-IDX).
003570*   ONLY THE TEN-BYTE RECORD-ID IS KEPT - THE REST OF THE KPSEL
003580*   LINE CARRIES NO OTHER DATA THIS PROGRAM USES.
003590     GO TO 115-READ-SELECTED-LOOP.
003600 110-EXIT.
003610     EXIT.
003620*
003630*   SECTION 200 - READ EVERY CARD-RECORD FROM KPCARD, SKIP ANY
003640*   WHOSE RECORD-ID WAS NOT SUPPLIED ON KPSEL, AND BUILD A
003650*   PROCESS FOR EACH ONE THAT WAS.
003660 200-PROCESS-CARDS.
003670*   WS-EOF-SWITCH WAS ALREADY USED AND LEFT NONZERO BY SECTION
003680*   110 ABOVE - IT MUST BE RESET HERE OR THE VERY FIRST READ
003690*   BELOW WOULD FALL STRAIGHT THROUGH TO 200-EXIT.
003700     MOVE ZERO TO WS-EOF-SWITCH.
003710 210-READ-CARD-LOOP.
003720     IF WS-EOF-SWITCH NOT EQUAL ZERO
003730         GO TO 200-EXIT.
003740     READ KPCARD
003750         AT END
003760             MOVE 1 TO WS-EOF-SWITCH
003770             GO TO 210-READ-CARD-LOOP.
003780     PERFORM 510-CHECK-SELECTED THRU 510-EXIT.
003790*   EVERY KPCARD RECORD IS CHECKED AGAINST THE SELECTION LIST -
003800*   THERE IS NO SHORTCUT FOR AN UNSELECTED RECORD-ID, SINCE
003810*   KPCARD IS NOT SORTED TO MATCH KPSEL'S ORDER.
003820*   REQ B-0603 - A CARD-RECORD WHOSE RECORD-ID WAS NOT ON KPSEL
003830*   IS SKIPPED ENTIRELY, NOT GIVEN A PROCESS-TITLE OR WRITTEN TO
003840*   ANY OUTPUT FILE.
003850     IF WS-SELECTED-SWITCH EQUAL ZERO
003860         GO TO 210-READ-CARD-LOOP.
003870     PERFORM 520-BUILD-PROCESS-TITLE THRU 520-EXIT.
003880*   THE THREE CALLS BELOW RUN IN FIXED ORDER - 530 AND 560 BOTH
003890*   READ WS-PROCESS-TITLE-BUILD, WHICH 520 MUST SET FIRST.
003900     PERFORM 530-BUILD-PAGE-LIST     THRU 530-EXIT.
003910     PERFORM 560-WRITE-PROCESS-RECORD THRU 560-EXIT.
003920     GO TO 210-READ-CARD-LOOP.
003930 200-EXIT.
003940     EXIT.
003950*
003960*   SECTION 510 - IS THE CURRENT CARD-RECORD'S RECORD-ID ON THE
003970*   SELECTED LIST?
003980 510-CHECK-SELECTED.
003990     MOVE ZERO TO WS-SELECTED-SWITCH.
004000*   WS-SELECTED-SWITCH DEFAULTS TO "NOT FOUND" - ONLY A MATCH IN
004010*   THE SCAN BELOW FLIPS IT TO ONE.
004020     MOVE ZERO TO WS-SCAN-IDX.
004030 515-SCAN-SELECTED-LOOP.
004040     ADD 1 TO WS-SCAN-IDX.
004050     IF WS-SCAN-IDX GREATER WS-SELECTED-COUNT
004060         GO TO 510-EXIT.
004070     SET SEL-IDX TO WS-SCAN-IDX.
004080*   RE-USES WS-SCAN-IDX AS THE LOOP COUNTER AND SEL-IDX AS THE
004090*   MATCHING TABLE INDEX - THE TWO ALWAYS MOVE TOGETHER HERE.
004100     IF RECORD-ID EQUAL WS-SELECTED-RECORD-ID(SEL-IDX)
004110         MOVE 1 TO WS-SELECTED-SWITCH
004120         GO TO 510-EXIT.
004130     GO TO 515-SCAN-SELECTED-LOOP.
004140 510-EXIT.
004150     EXIT.
004160*
004170*   SECTION 520 - PROCESS-TITLE = "b" + TOTAL-POSITION ZERO-
004180*   PADDED TO 8 DIGITS (BR-3). THE PREFIX LETTER IS LOWERCASE BY
004190*   THE CATALOGUER'S NAMING STANDARD - LEAVE IT LOWERCASE EVEN
004200*   THOUGH THE REST OF THIS SOURCE IS UPPERCASE.
004210 520-BUILD-PROCESS-TITLE.
004220     MOVE TOTAL-POSITION TO WS-TITLE-DIGITS.
004230*   TOTAL-POSITION IS ALREADY NUMERIC AND ZERO-FILLED BY KATGEN,
004240*   SO A STRAIGHT MOVE IS ENOUGH TO ZERO-PAD IT TO EIGHT DIGITS.
004250     MOVE "b" TO WS-TITLE-PREFIX.
004260*   RESET EVERY CARD EVEN THOUGH THE VALUE NEVER CHANGES - GUARDS
004270*   AGAINST SOME FUTURE CALLER REUSING THE FIELD FOR SCRATCH.
004280 520-EXIT.
004290     EXIT.
004300*
004310*   SECTION 530 - BUILD THE PAGE LIST IN FILE-NAME ORDER (BR-4),
004320*   PUNCHING ONE "CC" COPY CARD AND ONE "SC" STRUCTURE CARD PER
004330*   PAGE AS IT IS BUILT.
004340*   THE DESTINATION MEDIA FOLDER IS THE SAME FOR EVERY PAGE OF
004350*   THIS PROCESS, SO IT IS BUILT ONCE HERE RATHER THAN INSIDE
004360*   THE PER-PAGE LOOP BELOW.
004370*   THE LEADING SEGMENT AND THE "MASTER_" SUFFIX BOTH CARRY THE
004380*   FULL NINE-CHARACTER PROCESS TITLE, NOT JUST THE "b" PREFIX
004390*   BYTE - EVERY PROCESS GETS ITS OWN MEDIA FOLDER THIS WAY. A
004400*   PRIOR VERSION STRUNG THE ONE-BYTE PREFIX HERE BY MISTAKE,
004410*   WHICH ROUTED EVERY PROCESS'S COPY CARDS TO THE SAME FOLDER -
004420*   SEE REQ B-1102 IN THE CHANGE-LOG ABOVE.
004430 530-BUILD-PAGE-LIST.
004440     STRING WS-PROCESS-TITLE-BUILD DELIMITED BY SIZE
004450            "/IMAGES/MASTER_" DELIMITED BY SIZE
004460            WS-PROCESS-TITLE-BUILD DELIMITED BY SIZE
004470            "_MEDIA" DELIMITED BY SIZE
004480       INTO WS-DEST-FOLDER.
004490     MOVE ZERO TO WS-SCAN-IDX.
004500*   WS-SCAN-IDX DOUBLES AS THE PAGE COUNTER AND THE FILE-NAME
004510*   SUBSCRIPT - THE TWO ARE THE SAME NUMBER BECAUSE PAGES ARE
004520*   ASSIGNED STRICTLY IN FILE-NAME LIST ORDER (BR-4).
004530 535-PAGE-LOOP.
004540     ADD 1 TO WS-SCAN-IDX.
004550     IF WS-SCAN-IDX GREATER FILE-COUNT
004560         GO TO 530-EXIT.
004570*   FILE-COUNT CAN EXCEED 20 ONLY IF KATGEN WAS RUN AGAINST AN
004580*   INDEX WITH MORE RECAPTURE/QA SHOTS ON ONE CARD THAN THIS
004590*   RECORD LAYOUT CAN HOLD - DROP THE OVERFLOW RATHER THAN
004600*   SUBSCRIPT OUT OF BOUNDS.
004610     IF WS-SCAN-IDX GREATER 20
004620         DISPLAY "KATPROC - " RECORD-ID
004630             " EXCEEDS 20 PAGES, EXTRA PAGES DROPPED"
004640             UPON CONSOLE
004650         GO TO 530-EXIT.
004660     MOVE WS-SCAN-IDX TO WS-PAGE-SEQ.
004670*   WS-PAGE-SEQ IS COMP FOR THE ARITHMETIC ABOVE, BUT A COMP
004680*   ITEM'S STORAGE IS RAW BINARY, NOT DIGIT CHARACTERS - IT MAY
004690*   NOT BE STRUNG DIRECTLY INTO A FILE NAME. WS-PAGE-SEQ-DISPLAY
004700*   IS THE ZERO-PADDED TWO-DIGIT TEXT FORM 545 ACTUALLY STRINGS.
004710     MOVE WS-PAGE-SEQ TO WS-PAGE-SEQ-DISPLAY.
004720     SET FNE-IDX TO WS-SCAN-IDX.
004730     SET PNM-IDX TO WS-SCAN-IDX.
004740     MOVE FILE-NAME(FNE-IDX) TO WS-SOURCE-FILE-NAME.
004750*   THE SOURCE FILE NAME IS COPIED OUT OF THE CARD-RECORD'S FIXED
004760*   TABLE INTO A STANDALONE WORKING-STORAGE AREA SO 540 CAN
004770*   REDEFINE IT BYTE-BY-BYTE WITHOUT REDEFINING THE FD ITSELF.
004780     PERFORM 540-FIND-EXTENSION THRU 540-EXIT.
004790     PERFORM 545-BUILD-PAGE-NAME THRU 545-EXIT.
004800     PERFORM 550-WRITE-COPY-CARD THRU 550-EXIT.
004810     PERFORM 555-WRITE-STRUCTURE-CARD THRU 555-EXIT.
004820     GO TO 535-PAGE-LOOP.
004830 530-EXIT.
004840     EXIT.
004850*
004860*   SECTION 540 - FIND THE LAST "." IN THE SOURCE FILE NAME SO
004870*   THE DESTINATION FILE KEEPS THE SAME EXTENSION. WS-EXT-START
004880*   IS LEFT ZERO WHEN THE SOURCE NAME HAS NO DOT AT ALL (A
004890*   MALFORMED IMAGE FILE NAME FROM A BAD SCAN RUN) - 545 BELOW
004900*   THEN BUILDS THE DESTINATION NAME WITH NO EXTENSION RATHER
004910*   THAN ABENDING ON A ZERO-LENGTH REFERENCE MODIFICATION.
004920 540-FIND-EXTENSION.
004930     MOVE ZERO TO WS-EXT-START.
004940*   DEFAULT TO "NO DOT FOUND" BEFORE THE SCAN BELOW RUNS.
004950     MOVE 1 TO WS-SCAN-IDX.
004960*   SCAN THE WHOLE 80-BYTE FIELD AND KEEP THE LAST "." FOUND,
004970*   NOT THE FIRST - A SOURCE NAME LIKE "1.A.TIF" MUST YIELD THE
004980*   EXTENSION "TIF", NOT "A.TIF".
004990 542-FIND-DOT-LOOP.
005000     IF WS-SCAN-IDX GREATER WS-NAME-LEN
005010         GO TO 540-EXIT.
005020     IF WS-SOURCE-CHAR(WS-SCAN-IDX) EQUAL "."
005030         MOVE WS-SCAN-IDX TO WS-EXT-START.
005040     ADD 1 TO WS-SCAN-IDX.
005050     GO TO 542-FIND-DOT-LOOP.
005060 540-EXIT.
005070     EXIT.
005080*
005090*   SECTION 545 - ASSEMBLE THE DESTINATION PAGE FILE NAME:
005100*   PROCESS-TITLE + TWO-DIGIT PAGE SEQUENCE + SOURCE EXTENSION
005110*   (BR-4). WS-PAGE-SEQ-DISPLAY, NOT WS-PAGE-SEQ, IS STRUNG IN -
005120*   SEE THE NOTE AT 530 ABOVE.
005130 545-BUILD-PAGE-NAME.
005140     IF WS-EXT-START EQUAL ZERO
005150         STRING WS-TITLE-PREFIX     DELIMITED BY SIZE
005160                WS-TITLE-DIGITS     DELIMITED BY SIZE
005170                WS-PAGE-SEQ-DISPLAY DELIMITED BY SIZE
005180           INTO WS-PAGE-NAME(PNM-IDX)
005190         GO TO 545-EXIT.
005200     STRING WS-TITLE-PREFIX     DELIMITED BY SIZE
005210            WS-TITLE-DIGITS     DELIMITED BY SIZE
005220            WS-PAGE-SEQ-DISPLAY DELIMITED BY SIZE
005230            WS-SOURCE-FILE-NAME(WS-EXT-START:WS-NAME-LEN -
005240                WS-EXT-START + 1) DELIMITED BY SIZE
005250       INTO WS-PAGE-NAME(PNM-IDX).
005260 545-EXIT.
005270     EXIT.
005280*
005290*   SECTION 550 - PUNCH THE "CC" COPY CARD FOR THE PAGE JUST
005300*   BUILT - THE FOLLOWING JOB STEP READS THIS TO PHYSICALLY COPY
005310*   THE SOURCE IMAGE INTO THE MEDIA FOLDER UNDER ITS NEW NAME.
005320 550-WRITE-COPY-CARD.
005330     MOVE WS-SOURCE-FILE-NAME TO CCE-SOURCE-FILE.
005340*   THE SOURCE FILE NAME CARRIES ITS FULL ORIGINAL FOLDER PATH,
005342*   UNCHANGED FROM WHAT KATGEN RECORDED ON THE CARD-RECORD - THE
005344*   FOLLOWING JOB STEP NEEDS THE WHOLE PATH TO FIND AND COPY THE
005346*   SOURCE IMAGE, SO THIS PROGRAM NEVER TRIMS IT DOWN.
005360     MOVE WS-DEST-FOLDER      TO CCE-DEST-FOLDER.
005370     MOVE WS-PAGE-NAME(PNM-IDX) TO CCE-DEST-FILE-NAME.
005380     WRITE COPY-CARD-ENTRY.
005390*   ONE "CC" CARD PER PAGE - THE FOLLOWING JOB STEP EXPECTS
005400*   EXACTLY ONE COPY CARD FOR EVERY PAGE REGISTERED ON KPSTRU.
005410 550-EXIT.
005420     EXIT.
005430*
005440*   SECTION 555 - PUNCH THE "SC" STRUCTURE CARD REGISTERING THIS
005450*   PAGE AGAINST THE PROCESS'S PHYSICAL STRUCTURE (REQ B-0565).
005460 555-WRITE-STRUCTURE-CARD.
005470*   SCE-UNIT-TYPE-FLAG IS UPPERCASE "B" FOR BOUND-BOOK, THE ONLY
005480*   PHYSICAL UNIT TYPE THIS RUN EVER REGISTERS - NOT TO BE
005490*   CONFUSED WITH THE LOWERCASE "b" PROCESS-TITLE PREFIX BUILT AT
005500*   SECTION 520, WHICH IS AN UNRELATED NAMING CONVENTION.
005510     MOVE WS-PROCESS-TITLE-BUILD TO SCE-PROCESS-TITLE.
005520     MOVE WS-PAGE-SEQ            TO SCE-PAGE-SEQUENCE.
005530     MOVE WS-PAGE-NAME(PNM-IDX)  TO SCE-PAGE-FILE-NAME.
005540     MOVE "B"                    TO SCE-UNIT-TYPE-FLAG.
005550     WRITE STRUCTURE-CARD-ENTRY.
005560*   ONE "SC" CARD PER PAGE, WRITTEN RIGHT AFTER ITS MATCHING "CC"
005570*   CARD ABOVE SO THE TWO FILES STAY IN THE SAME PAGE ORDER.
005580 555-EXIT.
005590     EXIT.
005600*
005610*   SECTION 560 - EMIT THE PROCESS-RECORD (BATCH FLOW
005620*   PROCESS-GENERATION STEP 5).
005630 560-WRITE-PROCESS-RECORD.
005640     MOVE WS-PROCESS-TITLE-BUILD TO PROCESS-TITLE.
005650*   PROCESS-TITLE ON THE OUTPUT RECORD IS THE SAME NINE CHARACTERS
005660*   USED FOR THE MEDIA FOLDER AND EVERY PAGE FILE NAME FOR THIS
005670*   CARD - ONE PROCESS-TITLE TIES ALL THREE TOGETHER.
005680*   PAGE-COUNT IS CAPPED AT 20 EVEN WHEN FILE-COUNT IS HIGHER -
005690*   THE EXTRA FILES WERE ALREADY DROPPED BY 535-PAGE-LOOP ABOVE,
005700*   SO PAGE-COUNT MUST MATCH WHAT WAS ACTUALLY BUILT, NOT WHAT
005710*   KATGEN ORIGINALLY COUNTED.
005720     IF FILE-COUNT GREATER 20
005730         MOVE 20 TO PAGE-COUNT
005740     ELSE
005750         MOVE FILE-COUNT TO PAGE-COUNT.
005760     MOVE ZERO TO WS-SCAN-IDX.
005770 565-MOVE-PAGE-LOOP.
005780     ADD 1 TO WS-SCAN-IDX.
005790     IF WS-SCAN-IDX GREATER PAGE-COUNT
005800         GO TO 569-WRITE.
005810     SET PFE-IDX TO WS-SCAN-IDX.
005820     SET PNM-IDX TO WS-SCAN-IDX.
005830     MOVE WS-PAGE-NAME(PNM-IDX) TO PAGE-FILE-NAME(PFE-IDX).
005840*   COPIES THE PAGE NAMES BUILT EARLIER IN THIS CARD'S PROCESSING
005850*   INTO THE ACTUAL OUTPUT RECORD, NOW THAT PAGE-COUNT IS FINAL.
005860     GO TO 565-MOVE-PAGE-LOOP.
005870 569-WRITE.
005880     WRITE PROCESS-RECORD.
005890 560-EXIT.
005900     EXIT.
005910*
005920*   SECTION 900 - CLOSE OUT. KPOUT/KPCOPY/KPSTRU ARE THE THREE
005930*   HAND-OFFS TO WHATEVER OS STEP RUNS AFTER THIS ONE.
005940 900-CLOSE-FILES.
005950     CLOSE KPCARD.
005960*   CLOSE IN OPEN ORDER - NOT STRICTLY REQUIRED BY THIS SHOP'S
005970*   COMPILER BUT KEPT AS HOUSE STYLE.
005980     CLOSE KPSEL.
005990     CLOSE KPOUT.
006000     CLOSE KPCOPY.
006010     CLOSE KPSTRU.
006020 900-EXIT.
006030     EXIT.
006040*   END OF PROGRAM - KPOUT/KPCOPY/KPSTRU ARE PICKED UP BY THE
006050*   NEXT JOB STEP THAT PERFORMS THE ACTUAL IMAGE COPY AND
006060*   CATALOGUER STRUCTURE REGISTRATION.
006070 END-OF-JOB.
