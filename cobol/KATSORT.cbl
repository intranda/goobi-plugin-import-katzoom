000010KATSORT     V0002CA
000020*
000030************************************************************************
000040*        LIBRARY DIGITIZATION SERVICES - SYSTEMS UNIT
000050*   THIS SOURCE IS MAINTAINED BY THE SYSTEMS UNIT. CHANGES MUST BE
000060*   LOGGED IN THE CHANGE-LOG BELOW AND REVIEWED BY THE UNIT LEAD.
000070************************************************************************
000080*
000090*   THIS PROGRAM TAKES THE RAW, UNORDERED LISTING OF IMAGE FILE
000100*   NAMES COLLECTED FROM ALL SUBFOLDERS OF A SELECTED KATZOOM CARD
000110*   INDEX (KSRAW) AND SORTS IT INTO ASCENDING ORDER BY THE LEADING
000120*   NUMERIC PREFIX OF EACH FILE NAME, PRODUCING KSSORT FOR INPUT TO
000130*   KATGEN.
000140*
000150*   THE LEADING NUMERIC PREFIX IS THE RUN OF DIGIT CHARACTERS AT
000160*   THE FRONT OF THE FILE NAME PORTION (AFTER THE LAST "/"), UP TO
000170*   SIX DIGITS. FILE NAMES WITH NO LEADING DIGIT SORT FIRST, WITH A
000180*   PREFIX OF ZERO, AND ARE FLAGGED ON THE SPO FOR OPERATOR REVIEW
000190*   SINCE THEY CANNOT BE GROUPED INTO A CARD BY KATGEN.
000200*
000210*   THIS UTILITY CORRESPONDS TO THE FILE-COLLECTION-AND-SORT STEP
000220*   OF RECORD GENERATION. IT DOES NOT ITSELF WALK THE IMAGE
000230*   SUBFOLDERS - KSRAW IS BUILT BY THE JOB STEP THAT SCHEDULES THIS
000240*   RUN, ONE FULL PATH NAME PER LINE.
000250*
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. "KATSORT".
000280 AUTHOR. R J FENWICK.
000290 INSTALLATION. LIBRARY DIGITIZATION SERVICES.
000300 DATE-WRITTEN. 03/21/86.
000310 DATE-COMPILED.
000320 SECURITY. UNCLASSIFIED. INTERNAL USE WITHIN SYSTEMS UNIT ONLY.
000330*
000340*   CHANGE-LOG
000350*   DATE      INIT  REQ NO   DESCRIPTION
000360*   --------  ----  -------  ------------------------------------
000370*   03/21/86  RJF   B-0442   ORIGINAL PROGRAM WRITTEN.
000380*   09/02/86  RJF   B-0478   PREFIX SCAN LIMITED TO SIX DIGITS TO
000390*                            MATCH TOTAL-POSITION WIDTH.
000400*   05/19/88  TLK   B-0563   NAMES WITH NO LEADING DIGIT NO LONGER
000410*                            ABEND THE RUN; NOW FLAGGED AND SORTED
000420*                            TO THE FRONT.
000430*   02/27/91  DMH   B-0689   KSRAW NOW READ FROM DISK RATHER THAN
000440*                            CARDS.
000450*   08/08/92  DMH   B-0716   INCREASED SORT WORK AREA FOR LARGER
000460*                            CARD INDEXES (SEE I-O-CONTROL).
000470*   04/15/94  PAS   B-0791   FILE NAME FIELD WIDENED 64 TO 80 FOR
000480*                            DEEPER SUBFOLDER PATHS.
000490*   01/09/96  PAS   B-0834   MINOR CLEANUP OF PARAGRAPH NAMES.
000500*   10/02/98  CLW   B-0901   YEAR-2000 REVIEW - NO DATE FIELDS ARE
000510*                            CARRIED IN KSRAW OR KSSORT. NO CHANGE
000520*                            REQUIRED. SIGNED OFF BY TLK.
000530*   03/25/99  CLW   B-0902   Y2K SIGN-OFF FILED WITH SYSTEMS UNIT.
000540*   07/14/00  MNO   B-0945   ADDED SECURITY PARAGRAPH PER AUDIT
000550*                            FINDING 00-118.
000560*   05/02/03  EJS   B-1023   PREFIX SCAN NOW STOPS AT FIRST NON
000570*                            DIGIT, NOT AT FIRST PERIOD, TO SUPPORT
000580*                            UNDERSCORE-SEPARATED RECAPTURE NAMES.
000590*
000600 ENVIRONMENT DIVISION.
000610 CONFIGURATION SECTION.
000620 SOURCE-COMPUTER. SYSTEMS-UNIT-HOST.
000630 OBJECT-COMPUTER. SYSTEMS-UNIT-HOST.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM
000660     CLASS KS-DIGIT-CLASS IS "0" THRU "9"
000670     UPSI-0 IS KS-RERUN-SWITCH.
000680*   KS-DIGIT-CLASS/KS-RERUN-SWITCH ARE NOT REFERENCED BELOW - SAME
000690*   STANDING SPECIAL-NAMES BLOCK CARRIED SHOP-WIDE.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT KSRAW  ASSIGN TO DISK
000730         ORGANIZATION IS LINE SEQUENTIAL
000740         FILE STATUS IS WS-KSRAW-STATUS.
000750     SELECT KSSORT ASSIGN TO SORT-WORK-DISK.
000760*   KSSORT IS THE ONLY SORT FILE IN THIS LIBRARY'S PROGRAMS -
000770*   KATGEN AND KATPROC BOTH BUILD AND SCAN THEIR OWN TABLES
000780*   INSTEAD OF SORTING.
000790     SELECT KSOUT  ASSIGN TO DISK
000800         ORGANIZATION IS LINE SEQUENTIAL
000810         FILE STATUS IS WS-KSOUT-STATUS.
000820 I-O-CONTROL.
000830     APPLY TECHNIQUE-A ON KSRAW.
000840*   TECHNIQUE-A BUFFERING ON KSRAW/KSOUT WAS ADDED AT REQ B-0716
000850*   ALONGSIDE THE LARGER SORT WORK AREA, FOR THE SAME LARGE-BATCH
000860*   CARD INDEXES.
000870     APPLY TECHNIQUE-A ON KSOUT.
000880 DATA DIVISION.
000890 FILE SECTION.
000900*   KSRAW IS THE RAW LISTING THE SCHEDULING JOB STEP BUILDS -
000910*   ONE FULL PATH NAME PER LINE, NO ORDERING PROMISED AT ALL,
000920*   WHICH IS THE ENTIRE REASON THIS PROGRAM EXISTS.
000930 FD  KSRAW
000940     LABEL RECORDS ARE STANDARD
000950     VALUE OF ID IS "KSRAW".
000960 01  RAW-ENTRY.
000970     05  RAW-FILE-NAME            PIC X(80).
000980*   RAW-FILE-NAME WAS WIDENED 64 TO 80 BY REQ B-0791 FOR DEEPER
000990*   SUBFOLDER PATHS THAN THE ORIGINAL WIDTH ALLOWED.
001000     05  FILLER                  PIC X(04).
001010*   RAW-CHAR-VIEW LETS 120-FIND-NAME-START AND 130-SCAN-DIGITS
001020*   WALK RAW-FILE-NAME ONE COLUMN AT A TIME - THIS HOST'S COBOL
001030*   HAS NO UNSTRING/INSPECT TALLYING FOR A LEADING-DIGIT SCAN.
001040 01  RAW-CHAR-VIEW REDEFINES RAW-ENTRY.
001050     05  RAW-CHAR                PIC X OCCURS 84 TIMES.
001060*   KSSORT IS THE SORT WORK FILE - SRT-NUMERIC-PREFIX IS THE KEY,
001070*   SRT-NO-PREFIX-FLAG RIDES ALONG UNSORTED SO 200-WRITE-SORTED
001080*   DOES NOT NEED TO RE-DERIVE IT (THOUGH KATGEN NEVER READS IT
001090*   BACK - IT IS FOR THE SPO MESSAGE ON THE WAY IN, NOT OUT).
001100 SD  KSSORT
001110     DATA RECORD IS SORT-ENTRY.
001120 01  SORT-ENTRY.
001130     05  SRT-NUMERIC-PREFIX       PIC 9(06).
001140*   SRT-NUMERIC-PREFIX IS THE SORT KEY - SIX DIGITS TO MATCH
001150*   TOTAL-POSITION'S WIDTH IN KATGEN'S CARD-RECORD.
001160     05  SRT-NO-PREFIX-FLAG       PIC X(01).
001170     05  SRT-FILE-NAME            PIC X(80).
001180     05  FILLER                  PIC X(03).
001190*   KSOUT IS KATGEN'S KGSORT INPUT - SORTED-ENTRY'S LAYOUT MUST
001200*   MATCH KATGEN'S SORTED-ENTRY FIELD FOR FIELD, SINCE THE TWO
001210*   PROGRAMS SHARE THIS RECORD BY CONVENTION, NOT BY A COPYBOOK.
001220 FD  KSOUT
001230     LABEL RECORDS ARE STANDARD
001240     VALUE OF ID IS "KSSORT".
001250 01  SORTED-ENTRY.
001260     05  SRTD-NUMERIC-PREFIX      PIC 9(06).
001270*   SRTD-NUMERIC-PREFIX IS CARRIED THROUGH TO KSOUT EVEN THOUGH
001280*   KATGEN RE-DERIVES ITS OWN ORDERING FROM THE FILE AS READ - IT
001290*   IS USEFUL FOR AN OPERATOR SPOT-CHECKING KSSORT BY EYE.
001300     05  SRTD-FILE-NAME           PIC X(80).
001310     05  FILLER                  PIC X(04).
001320*   SRTD-CHAR-VIEW IS NOT READ ANYWHERE IN THIS PROGRAM - IT IS
001330*   CARRIED FOR THE SAME REASON RAW-CHAR-VIEW IS, A STANDING
001340*   HABIT OF THIS LIBRARY'S SEQUENTIAL-FILE UTILITIES.
001350 01  SRTD-CHAR-VIEW REDEFINES SORTED-ENTRY.
001360     05  SRTD-CHAR                PIC X OCCURS 90 TIMES.
001370 WORKING-STORAGE SECTION.
001380 77  WS-KSRAW-STATUS              PIC X(02) VALUE ZEROES.
001390*   FILE STATUS BYTES, SET BUT NOT TESTED, SAME HOUSE CONVENTION
001400*   AS EVERY OTHER PROGRAM IN THIS LIBRARY.
001410 77  WS-KSOUT-STATUS              PIC X(02) VALUE ZEROES.
001420 77  WS-EOF-SWITCH                PIC 9(01) COMP VALUE ZERO.
001430*   WS-EOF-SWITCH IS USED BY BOTH THE INPUT PROCEDURE (100) AND
001440*   THE OUTPUT PROCEDURE (200) - EACH RESETS IT BEFORE ITS OWN
001450*   LOOP, SINCE THE SORT VERB RUNS THEM AS TWO SEPARATE PASSES.
001460 77  WS-SCAN-INDEX                PIC 9(02) COMP VALUE ZERO.
001470*   WS-SCAN-INDEX IS REUSED BY BOTH 120-FIND-NAME-START AND
001480*   130-SCAN-DIGITS - THE TWO NEVER RUN AT THE SAME TIME.
001490 77  WS-NAME-START                PIC 9(02) COMP VALUE ZERO.
001500*   WS-NAME-START IS SET BY SECTION 120 AND READ BY SECTION 130 -
001510*   THE COLUMN WHERE THE ACTUAL FILE NAME BEGINS, AFTER ANY
001520*   SUBFOLDER PATH.
001530 77  WS-DIGIT-COUNT               PIC 9(02) COMP VALUE ZERO.
001540*   WS-DIGIT-COUNT IS TESTED BACK AT 100-EXTRACT-KEYS TO DECIDE
001550*   WHETHER THIS FILE NAME HAD ANY LEADING DIGIT AT ALL.
001560*   WS-RUN-DATE-FIELDS/ALT - THE SAME SHOP-STANDARD YYMMDD SPLIT
001570*   CARRIED IN KATDISC AND KATGEN. NOT READ HERE TODAY.
001580 01  WS-RUN-DATE-FIELDS.
001590     05  WS-RUN-DATE              PIC 9(06) VALUE ZEROES.
001600     05  FILLER                  PIC X(04) VALUE SPACES.
001610 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-FIELDS.
001620     05  WS-RUN-YY                PIC 9(02).
001630     05  WS-RUN-MM                PIC 9(02).
001640     05  WS-RUN-DD                PIC 9(02).
001650     05  FILLER                  PIC X(04).
001660 PROCEDURE DIVISION.
001670 000-MAINLINE SECTION.
001680 000-START.
001690     SORT KSSORT
001700*   THE SORT VERB DRIVES BOTH PROCEDURES BELOW - THERE IS NO
001710*   SEPARATE MAINLINE LOOP OVER KSRAW OR KSOUT OUTSIDE OF THEM.
001720         ON ASCENDING KEY SRT-NUMERIC-PREFIX
001730         INPUT PROCEDURE IS 100-EXTRACT-KEYS
001740         OUTPUT PROCEDURE IS 200-WRITE-SORTED.
001750     STOP RUN.
001760*
001770*   SECTION 100 - READ EACH RAW FILE NAME, LOCATE THE START OF
001780*   THE FILE NAME PORTION AFTER THE LAST "/", SCAN ITS LEADING
001790*   DIGITS INTO SRT-NUMERIC-PREFIX, AND RELEASE THE SORT RECORD.
001800 100-EXTRACT-KEYS.
001810     OPEN INPUT KSRAW.
001820*   KSRAW IS OPENED AND CLOSED ENTIRELY INSIDE THIS INPUT
001830*   PROCEDURE - THE SORT VERB, NOT 000-START, DRIVES WHEN THIS
001840*   PROCEDURE RUNS.
001850     MOVE ZERO TO WS-EOF-SWITCH.
001860 110-READ-RAW-LOOP.
001870     IF WS-EOF-SWITCH NOT EQUAL ZERO
001880         GO TO 190-CLOSE-RAW.
001890     READ KSRAW
001900         AT END
001910             MOVE 1 TO WS-EOF-SWITCH
001920             GO TO 110-READ-RAW-LOOP.
001930     PERFORM 120-FIND-NAME-START
001940         THRU 120-EXIT.
001950     PERFORM 130-SCAN-DIGITS
001960         THRU 130-EXIT.
001970     MOVE RAW-FILE-NAME TO SRT-FILE-NAME.
001980*   THE FULL PATH IS CARRIED THROUGH TO THE SORT RECORD AND STAYS
001990*   THAT WAY CLEAR OUT TO KSSORT - KATGEN NEEDS THE WHOLE PATH
002000*   INTACT TO PHYSICALLY COPY THE SOURCE IMAGE LATER, SO NOTHING
002005*   IN THIS PROGRAM EVER TRIMS IT DOWN TO A BARE FILE NAME.
002010     IF WS-DIGIT-COUNT EQUAL ZERO
002020         MOVE ZERO TO SRT-NUMERIC-PREFIX
002030         MOVE "Y"  TO SRT-NO-PREFIX-FLAG
002040         DISPLAY "KATSORT - NO LEADING DIGIT: " RAW-FILE-NAME
002050             UPON CONSOLE
002060     ELSE
002070         MOVE "N" TO SRT-NO-PREFIX-FLAG.
002080     RELEASE SORT-ENTRY.
002090*   RELEASE, NOT WRITE - THIS RECORD GOES TO THE SORT'S WORK FILE,
002100*   NOT DIRECTLY TO KSOUT.
002110     GO TO 110-READ-RAW-LOOP.
002120 190-CLOSE-RAW.
002130     CLOSE KSRAW.
002140 100-EXIT.
002150     EXIT.
002160*
002170*   SECTION 120 - WALK THE WHOLE 80-BYTE FIELD LOOKING FOR THE
002180*   LAST "/" SO A DEEPLY NESTED SUBFOLDER PATH DOES NOT FOOL THE
002190*   SCAN WITH AN EARLIER ONE. NO "/" AT ALL LEAVES WS-NAME-START
002200*   AT ITS INITIAL VALUE OF 1, I.E. THE WHOLE FIELD IS THE NAME.
002210 120-FIND-NAME-START.
002220     MOVE 1 TO WS-NAME-START.
002230     MOVE 1 TO WS-SCAN-INDEX.
002240 125-SCAN-SLASH-LOOP.
002250     IF WS-SCAN-INDEX GREATER 80
002260         GO TO 120-EXIT.
002270     IF RAW-CHAR(WS-SCAN-INDEX) EQUAL "/"
002280         COMPUTE WS-NAME-START = WS-SCAN-INDEX + 1.
002290*   KEEPS OVERWRITING WS-NAME-START ON EVERY "/" FOUND, SO ONLY
002300*   THE LAST ONE IN THE FIELD SURVIVES TO THE END OF THE SCAN.
002310     ADD 1 TO WS-SCAN-INDEX.
002320     GO TO 125-SCAN-SLASH-LOOP.
002330 120-EXIT.
002340     EXIT.
002350*
002360*   SECTION 130 - PER REQ B-1023, STOP AT THE FIRST NON-DIGIT
002370*   CHARACTER OF ANY KIND, NOT JUST A PERIOD, SO AN UNDERSCORE
002380*   SEPARATING A RECAPTURE SUFFIX FROM THE PREFIX STOPS THE SCAN
002390*   THE SAME WAY A FILE EXTENSION'S PERIOD DOES. SIX DIGITS IS
002400*   THE CEILING PER REQ B-0478, MATCHING TOTAL-POSITION'S WIDTH.
002410 130-SCAN-DIGITS.
002420     MOVE ZERO TO SRT-NUMERIC-PREFIX.
002430*   RESET TO ZERO EVERY RECORD - THE ACCUMULATION BELOW BUILDS THE
002440*   PREFIX DIGIT BY DIGIT FROM A CLEAN START.
002450     MOVE ZERO TO WS-DIGIT-COUNT.
002460     MOVE WS-NAME-START TO WS-SCAN-INDEX.
002470 135-SCAN-DIGIT-LOOP.
002480     IF WS-DIGIT-COUNT EQUAL 6
002490         GO TO 130-EXIT.
002500     IF WS-SCAN-INDEX GREATER 80
002510         GO TO 130-EXIT.
002520     IF RAW-CHAR(WS-SCAN-INDEX) NOT NUMERIC
002530         GO TO 130-EXIT.
002540     COMPUTE SRT-NUMERIC-PREFIX = SRT-NUMERIC-PREFIX * 10 +
002550*   STANDARD DIGIT-BY-DIGIT ACCUMULATION - RAW-CHAR(WS-SCAN-INDEX)
002560*   IS A ONE-BYTE NUMERIC FIELD HERE, NOT A CHARACTER CODE, SINCE
002570*   IT WAS ALREADY TESTED NUMERIC JUST ABOVE.
002580         RAW-CHAR(WS-SCAN-INDEX).
002590     ADD 1 TO WS-DIGIT-COUNT.
002600     ADD 1 TO WS-SCAN-INDEX.
002610     GO TO 135-SCAN-DIGIT-LOOP.
002620 130-EXIT.
002630     EXIT.
002640*
002650*   SECTION 200 - RETURN THE SORTED RECORDS AND WRITE THEM, FULL
002660*   PATH AND ALL, TO KSSORT FOR KATGEN - KATGEN'S LATER CARD-RECORD
002670*   CARRIES THAT SAME FULL PATH THROUGH TO THE "CC" COPY CARD, SO
002675*   NOTHING HERE MAY SHORTEN IT. SRT-NO-PREFIX-FLAG IS DELIBERATELY
002678*   DROPPED HERE - IT SERVED ITS PURPOSE AT THE SPO MESSAGE IN
002680*   SECTION 100 AND KATGEN HAS NO USE FOR IT.
002690 200-WRITE-SORTED.
002700     OPEN OUTPUT KSOUT.
002710*   KSOUT IS OPENED AND CLOSED ENTIRELY INSIDE THIS OUTPUT
002720*   PROCEDURE, MIRRORING HOW 100-EXTRACT-KEYS HANDLES KSRAW.
002730     MOVE ZERO TO WS-EOF-SWITCH.
002740 210-RETURN-LOOP.
002750     IF WS-EOF-SWITCH NOT EQUAL ZERO
002760         GO TO 290-CLOSE-OUT.
002770     RETURN KSSORT RECORD
002780*   RETURN, NOT READ - THIS PULLS THE NEXT RECORD OFF THE SORT'S
002790*   WORK FILE IN ASCENDING KEY ORDER, NOT OFF KSRAW DIRECTLY.
002800         AT END
002810             MOVE 1 TO WS-EOF-SWITCH
002820             GO TO 210-RETURN-LOOP.
002830     MOVE SRT-NUMERIC-PREFIX TO SRTD-NUMERIC-PREFIX.
002840     MOVE SRT-FILE-NAME      TO SRTD-FILE-NAME.
002850     WRITE SORTED-ENTRY.
002860     GO TO 210-RETURN-LOOP.
002870 290-CLOSE-OUT.
002880     CLOSE KSOUT.
002890 200-EXIT.
002900     EXIT.
002910*
002920*   NO DATA TO CLOSE DOWN HERE BEYOND WHAT THE TWO SECTIONS ABOVE
002930*   ALREADY CLOSED - THE SORT ITSELF OWNS KSSORT'S OPEN/CLOSE.
002940 END-OF-JOB.
